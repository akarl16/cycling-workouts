000100******************************************************************        
000200* WKOTREC    -  INTERVAL WORKOUT TEMPLATE RECORD SET             *        
000300*                                                                *        
000400*   ONE WORKOUT IS A HEADER RECORD (WKOT-REC-TYPE = "H")         *        
000500*   FOLLOWED, IN FILE ORDER, BY ITS ITEM RECORDS:                *        
000600*       "Q"  A SEQUENCE-LIST ENTRY (WKOT-TYPE-CODE SAYS WHICH    *        
000700*            RULE SET APPLIES - INTERVAL OR BLOCK)               *        
000800*       "I"  A LEGACY STANDALONE INTERVAL                        *        
000900*       "K"  A LEGACY BLOCK HEADER (REPETITIONS + MEMBER COUNT)  *        
001000*       "M"  ONE MEMBER INTERVAL OF THE BLOCK (Q- OR K-TYPE)     *        
001100*            THAT IMMEDIATELY PRECEDES IT - WKOT-BLK-MEMBER-     *        
001200*            COUNT ON THE BLOCK RECORD TELLS THE READER HOW      *        
001300*            MANY "M" RECORDS TO PULL BEFORE MOVING ON.          *        
001400*   THE NEXT "H" RECORD (OR END OF FILE) CLOSES OUT THE WORKOUT. *        
001500*                                                                *        
001600*   09/09/25 RSM  #WKT-100  ORIGINAL LAYOUT                     *         
001700******************************************************************        
001800 01  WKOT-ITEM-REC.                                                       
001900     05  WKOT-REC-TYPE               PIC X(01).                           
002000         88  WKOT-HEADER-REC             VALUE "H".                       
002100         88  WKOT-SEQ-ITEM-REC           VALUE "Q".                       
002200         88  WKOT-LEGACY-INTVL-REC       VALUE "I".                       
002300         88  WKOT-LEGACY-BLOCK-REC       VALUE "K".                       
002400         88  WKOT-BLOCK-MEMBR-REC        VALUE "M".                       
002500     05  WKOT-TYPE-CODE              PIC X(10).                           
002600         88  WKOT-TYPE-IS-INTERVAL       VALUE "interval  ".              
002700         88  WKOT-TYPE-IS-BLOCK          VALUE "block     ".              
002800     05  WKOT-ID                     PIC X(20).                           
002900     05  WKOT-NAME                   PIC X(40).                           
003000     05  WKOT-REMAINDER              PIC X(108).                          
003100*----------------------------------------------------------------         
003200* HEADER REMAINDER - VALID WHEN WKOT-HEADER-REC                           
003300*----------------------------------------------------------------         
003400 01  WKOT-HDR-REMAINDER REDEFINES WKOT-REMAINDER.                         
003500     05  WKOT-HDR-DURATION-FLAG      PIC X(01).                           
003600         88  WKOT-HDR-DURATION-PRESENT   VALUE "Y".                       
003700         88  WKOT-HDR-DURATION-ABSENT    VALUE "N".                       
003800     05  WKOT-HDR-DURATION           PIC S9(05).                          
003900     05  WKOT-HDR-THEME-FLAG         PIC X(01).                           
004000         88  WKOT-HDR-THEME-PRESENT      VALUE "Y".                       
004100         88  WKOT-HDR-THEME-ABSENT       VALUE "N".                       
004200     05  WKOT-HDR-THEME              PIC X(10).                           
004300         88  WKOT-HDR-THEME-VALID                                         
004400                 VALUES "default   " "halloween " "christmas "            
004500                        "wintry    " "valentines" "holyhill  "            
004600                        "criterium " "custom    ".                        
004700     05  WKOT-HDR-HAS-SEQ-FLAG       PIC X(01).                           
004800         88  WKOT-HAS-SEQUENCE           VALUE "Y".                       
004900     05  WKOT-HDR-HAS-LGCY-IVL-FLAG  PIC X(01).                           
005000         88  WKOT-HAS-LEGACY-INTVLS      VALUE "Y".                       
005100     05  WKOT-HDR-HAS-LGCY-BLK-FLAG  PIC X(01).                           
005200         88  WKOT-HAS-LEGACY-BLOCKS      VALUE "Y".                       
005300     05  FILLER                      PIC X(88).                           
005400*----------------------------------------------------------------         
005500* INTERVAL REMAINDER - VALID WHEN WKOT-SEQ-ITEM-REC WITH                  
005600* WKOT-TYPE-CODE = "INTERVAL", OR WKOT-LEGACY-INTVL-REC, OR               
005700* WKOT-BLOCK-MEMBR-REC                                                    
005800*----------------------------------------------------------------         
005900 01  WKOT-IVL-REMAINDER REDEFINES WKOT-REMAINDER.                         
006000     05  WKOT-IVL-DURATION-FLAG      PIC X(01).                           
006100         88  WKOT-IVL-DURATION-PRESENT   VALUE "Y".                       
006200         88  WKOT-IVL-DURATION-ABSENT    VALUE "N".                       
006300     05  WKOT-IVL-DURATION           PIC S9(05).                          
006400     05  WKOT-IVL-PWR-ZONE-FLAG      PIC X(01).                           
006500         88  WKOT-IVL-PWR-ZONE-PRESENT   VALUE "Y".                       
006600         88  WKOT-IVL-PWR-ZONE-ABSENT    VALUE "N".                       
006700     05  WKOT-IVL-PWR-ZONE           PIC X(08).                           
006800     05  WKOT-IVL-RANGE-FLAG         PIC X(01).                           
006900         88  WKOT-IVL-RANGE-PRESENT      VALUE "Y".                       
007000         88  WKOT-IVL-RANGE-ABSENT       VALUE "N".                       
007100     05  WKOT-IVL-RANGE-STRT-FLAG    PIC X(01).                           
007200         88  WKOT-IVL-RANGE-STRT-PRESENT VALUE "Y".                       
007300         88  WKOT-IVL-RANGE-STRT-ABSENT  VALUE "N".                       
007400     05  WKOT-IVL-RANGE-STRT         PIC X(08).                           
007500     05  WKOT-IVL-RANGE-END-FLAG     PIC X(01).                           
007600         88  WKOT-IVL-RANGE-END-PRESENT  VALUE "Y".                       
007700         88  WKOT-IVL-RANGE-END-ABSENT   VALUE "N".                       
007800     05  WKOT-IVL-RANGE-END          PIC X(08).                           
007900     05  WKOT-IVL-CADENCE-FLAG       PIC X(01).                           
008000         88  WKOT-IVL-CADENCE-PRESENT    VALUE "Y".                       
008100         88  WKOT-IVL-CADENCE-ABSENT     VALUE "N".                       
008200     05  WKOT-IVL-CADENCE            PIC S9(03).                          
008300     05  WKOT-IVL-ALT-FLAG           PIC X(01).                           
008400         88  WKOT-IVL-ALT-PRESENT        VALUE "Y".                       
008500         88  WKOT-IVL-ALT-ABSENT         VALUE "N".                       
008600     05  WKOT-IVL-ALT-A-FLAG         PIC X(01).                           
008700         88  WKOT-IVL-ALT-A-PRESENT      VALUE "Y".                       
008800         88  WKOT-IVL-ALT-A-ABSENT       VALUE "N".                       
008900     05  WKOT-IVL-ALT-A              PIC X(08).                           
009000     05  WKOT-IVL-ALT-B-FLAG         PIC X(01).                           
009100         88  WKOT-IVL-ALT-B-PRESENT      VALUE "Y".                       
009200         88  WKOT-IVL-ALT-B-ABSENT       VALUE "N".                       
009300     05  WKOT-IVL-ALT-B              PIC X(08).                           
009400     05  FILLER                      PIC X(51).                           
009500*----------------------------------------------------------------         
009600* BLOCK REMAINDER - VALID WHEN WKOT-SEQ-ITEM-REC WITH                     
009700* WKOT-TYPE-CODE = "BLOCK", OR WKOT-LEGACY-BLOCK-REC                      
009800*----------------------------------------------------------------         
009900 01  WKOT-BLK-REMAINDER REDEFINES WKOT-REMAINDER.                         
010000     05  WKOT-BLK-REPS-FLAG          PIC X(01).                           
010100         88  WKOT-BLK-REPS-PRESENT       VALUE "Y".                       
010200         88  WKOT-BLK-REPS-ABSENT        VALUE "N".                       
010300     05  WKOT-BLK-REPS               PIC S9(03).                          
010400     05  WKOT-BLK-MEMBER-COUNT       PIC 9(03).                           
010500     05  FILLER                      PIC X(101).                          
