000100******************************************************************        
000200* RIDEREC    -  CONVERTED RIDE-WORKOUT RECORD                   *         
000300*                                                                *        
000400*   FIXED-FORM RECORD PRODUCED BY RIDECNVT FROM THE RAW RIDE-   *         
000500*   TRACKING FEED AND CONSUMED BY RIDEVAL.  EVERY NUMERIC FIELD *         
000600*   CARRIES ITS OWN ONE-BYTE PRESENCE FLAG BECAUSE "NOT SENT"   *         
000700*   AND "SENT AS ZERO" ARE DIFFERENT FACTS ON THIS FEED.        *         
000800*   STRING FIELDS NEED NO FLAG - SPACES MEANS ABSENT.           *         
000900*                                                                *        
001000*   09/09/25 RSM  #WKT-100  ORIGINAL LAYOUT                     *         
001100*   07/28/04 KTB  #WKT-173  WIDENED AVGSPEED/MAXSPEED TO 5.2    *         
001200*                           AND ELEVATIONGAIN TO 6.1 TO MATCH   *         
001300*                           THE SCHEMA - RECORD NOW 181 BYTES   *         
001400******************************************************************        
001500 01  RIDE-REC.                                                            
001600     05  RIDE-ID                     PIC X(20).                           
001700     05  RIDE-DATE                   PIC X(10).                           
001800     05  RIDE-DURATION-FLAG          PIC X(01).                           
001900         88  RIDE-DURATION-PRESENT       VALUE "Y".                       
002000         88  RIDE-DURATION-ABSENT        VALUE "N".                       
002100     05  RIDE-DURATION               PIC S9(7)V99.                        
002200     05  RIDE-DISTANCE-FLAG          PIC X(01).                           
002300         88  RIDE-DISTANCE-PRESENT       VALUE "Y".                       
002400         88  RIDE-DISTANCE-ABSENT        VALUE "N".                       
002500     05  RIDE-DISTANCE               PIC S9(7)V99.                        
002600     05  RIDE-AVG-SPEED-FLAG         PIC X(01).                           
002700         88  RIDE-AVG-SPEED-PRESENT      VALUE "Y".                       
002800         88  RIDE-AVG-SPEED-ABSENT       VALUE "N".                       
002900     05  RIDE-AVG-SPEED              PIC S9(5)V99.                        
003000     05  RIDE-MAX-SPEED-FLAG         PIC X(01).                           
003100         88  RIDE-MAX-SPEED-PRESENT      VALUE "Y".                       
003200         88  RIDE-MAX-SPEED-ABSENT       VALUE "N".                       
003300     05  RIDE-MAX-SPEED              PIC S9(5)V99.                        
003400     05  RIDE-AVG-HRT-RATE-FLAG      PIC X(01).                           
003500         88  RIDE-AVG-HRT-RATE-PRESENT   VALUE "Y".                       
003600         88  RIDE-AVG-HRT-RATE-ABSENT    VALUE "N".                       
003700     05  RIDE-AVG-HRT-RATE           PIC S9(3).                           
003800     05  RIDE-MAX-HRT-RATE-FLAG      PIC X(01).                           
003900         88  RIDE-MAX-HRT-RATE-PRESENT   VALUE "Y".                       
004000         88  RIDE-MAX-HRT-RATE-ABSENT    VALUE "N".                       
004100     05  RIDE-MAX-HRT-RATE           PIC S9(3).                           
004200     05  RIDE-AVG-CADENCE-FLAG       PIC X(01).                           
004300         88  RIDE-AVG-CADENCE-PRESENT    VALUE "Y".                       
004400         88  RIDE-AVG-CADENCE-ABSENT     VALUE "N".                       
004500     05  RIDE-AVG-CADENCE            PIC S9(3).                           
004600     05  RIDE-MAX-CADENCE-FLAG       PIC X(01).                           
004700         88  RIDE-MAX-CADENCE-PRESENT    VALUE "Y".                       
004800         88  RIDE-MAX-CADENCE-ABSENT     VALUE "N".                       
004900     05  RIDE-MAX-CADENCE            PIC S9(3).                           
005000     05  RIDE-AVG-POWER-FLAG         PIC X(01).                           
005100         88  RIDE-AVG-POWER-PRESENT      VALUE "Y".                       
005200         88  RIDE-AVG-POWER-ABSENT       VALUE "N".                       
005300     05  RIDE-AVG-POWER              PIC S9(4).                           
005400     05  RIDE-MAX-POWER-FLAG         PIC X(01).                           
005500         88  RIDE-MAX-POWER-PRESENT      VALUE "Y".                       
005600         88  RIDE-MAX-POWER-ABSENT       VALUE "N".                       
005700     05  RIDE-MAX-POWER              PIC S9(4).                           
005800     05  RIDE-CALORIES-FLAG          PIC X(01).                           
005900         88  RIDE-CALORIES-PRESENT       VALUE "Y".                       
006000         88  RIDE-CALORIES-ABSENT        VALUE "N".                       
006100     05  RIDE-CALORIES               PIC S9(5).                           
006200     05  RIDE-ELEV-GAIN-FLAG         PIC X(01).                           
006300         88  RIDE-ELEV-GAIN-PRESENT      VALUE "Y".                       
006400         88  RIDE-ELEV-GAIN-ABSENT       VALUE "N".                       
006500     05  RIDE-ELEV-GAIN              PIC S9(6)V9.                         
006600     05  RIDE-WORKOUT-TYPE           PIC X(10).                           
006700         88  RIDE-WORKOUT-TYPE-VALID                                      
006800                 VALUES "recovery  " "endurance " "tempo     "            
006900                        "threshold " "interval  " "race      "            
007000                        "other     ".                                     
007100     05  RIDE-NOTES                  PIC X(60).                           
007200     05  FILLER                      PIC X(05).                           
007300*----------------------------------------------------------------         
007400* ALTERNATE VIEW - RAW DISPLAY TEXT OF THE FOUR REQUIRED FIELDS,          
007500* LAID OVER THE SAME BYTES, SO RIDEVAL CAN TEST "= SPACES" ON             
007600* ID/DATE WITHOUT CARING WHETHER A CALLER MOVED IN A SHORTER              
007700* ALPHANUMERIC VALUE FIRST.                                               
007800*----------------------------------------------------------------         
007900 01  RIDE-REQUIRED-TEXT REDEFINES RIDE-REC.                               
008000     05  RIDE-REQ-ID                 PIC X(20).                           
008100     05  RIDE-REQ-DATE               PIC X(10).                           
008200     05  FILLER                      PIC X(151).                          
