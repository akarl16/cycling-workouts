000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  INTVEDIT.                                                   
000400 AUTHOR. R S MEADE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/09/25.                                                  
000700 DATE-COMPILED. 09/09/25.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CALLED BY WKOTVAL ONCE PER SEQUENCE/LEGACY ITEM TO RUN THE           
001300*    INTERVAL RULE SET OR THE BLOCK RULE SET AGAINST IT, KEEPING          
001400*    BOTH RULE SETS IN ONE PLACE THE WAY CLCLBCST KEEPS BOTH THE          
001500*    LAB AND EQUIPMENT COST RULES IN ONE PLACE.  THE CALLER               
001600*    SUPPLIES A PATH LABEL (E.G. "sequence[2]" OR                         
001700*    "sequence[1].intervals[0]") THAT IS STAMPED ON THE FRONT OF          
001800*    EVERY ERROR LINE THIS PROGRAM BUILDS.                                
001900*                                                                         
002000*    CHANGE LOG                                                           
002100*    09/09/25 RSM  #WKT-100  ORIGINAL PROGRAM - INTERVAL RULES            
002200*    09/16/25 RSM  #WKT-102  ADDED BLOCK RULE SET                         
002300*    09/22/25 DTW  #WKT-105  ALTERNATING-ZONE PAIR CHECK WAS              
002400*                            SKIPPING THE POWERZONEB HALF                 
002500*    08/09/04 KTB  #WKT-174  NOTED WHY THE ZONE-SPEC "INTEGER OR          
002600*                            STRING" CASE ISN'T CODED HERE -              
002700*                            SEE ZONECHK REMARKS                          
002800******************************************************************        
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-390.                                                
003300 OBJECT-COMPUTER. IBM-390.                                                
003400 SPECIAL-NAMES.                                                           
003500     UPSI-0 ON STATUS IS INTV-TRACE-ON                                    
003600            OFF STATUS IS INTV-TRACE-OFF.                                 
003700 INPUT-OUTPUT SECTION.                                                    
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 WORKING-STORAGE SECTION.                                                 
004300 01  MISC-FIELDS.                                                         
004400     05  WS-TEMP-MSG                 PIC X(70).                           
004500     05  WS-ZONE-RESULT.                                                  
004600         10  WS-ZONE-VALID-SW        PIC X(01).                           
004700         10  WS-ZONE-ERROR-MSG       PIC X(60).                           
004800 01  WS-TEMP-MSG-VIEW REDEFINES WS-TEMP-MSG.                              
004900     05  WS-TEMP-MSG-HEAD            PIC X(40).                           
005000     05  FILLER                      PIC X(30).                           
005100 01  WS-ZONE-RESULT-VIEW REDEFINES WS-ZONE-RESULT.                        
005200     05  WS-ZONE-TRACE-SW            PIC X(01).                           
005300     05  WS-ZONE-TRACE-MSG           PIC X(40).                           
005400     05  FILLER                      PIC X(20).                           
005500                                                                          
005600 LINKAGE SECTION.                                                         
005700 COPY WKOTREC.                                                            
005800                                                                          
005900 01  INTV-EDIT-CTL.                                                       
006000     05  INTV-EDIT-TYPE-SW           PIC X(01).                           
006100         88  EDIT-INTERVAL               VALUE "I".                       
006200         88  EDIT-BLOCK                  VALUE "B".                       
006300     05  INTV-PATH-LABEL             PIC X(40).                           
006400 01  INTV-PATH-VIEW REDEFINES INTV-EDIT-CTL.                              
006500     05  FILLER                      PIC X(01).                           
006600     05  INTV-PATH-HEAD               PIC X(20).                          
006700     05  FILLER                      PIC X(20).                           
006800                                                                          
006900 01  INTV-EDIT-RESULT.                                                    
007000     05  INTV-ERROR-COUNT            PIC S9(4) COMP.                      
007100     05  INTV-ERROR-TABLE OCCURS 12 TIMES.                                
007200         10  INTV-ERROR-MSG          PIC X(70).                           
007300                                                                          
007400 PROCEDURE DIVISION USING WKOT-ITEM-REC, INTV-EDIT-CTL,                   
007500         INTV-EDIT-RESULT.                                                
007600                                                                          
007700 000-MAIN-RTN.                                                            
007800     MOVE ZERO TO INTV-ERROR-COUNT.                                       
007900     IF INTV-TRACE-ON                                                     
008000         DISPLAY "INTVEDIT " INTV-EDIT-TYPE-SW " "                        
008100                 INTV-PATH-HEAD.                                          
008200                                                                          
008300     IF EDIT-INTERVAL                                                     
008400         PERFORM 100-EDIT-INTERVAL-RTN THRU 100-EXIT                      
008500     ELSE IF EDIT-BLOCK                                                   
008600         PERFORM 500-EDIT-BLOCK-RTN THRU 500-EXIT.                        
008700                                                                          
008800     GOBACK.                                                              
008900                                                                          
009000 100-EDIT-INTERVAL-RTN.                                                   
009100     IF WKOT-ID = SPACES                                                  
009200         MOVE "Missing required field 'id'" TO WS-TEMP-MSG                
009300         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
009400     IF WKOT-NAME = SPACES                                                
009500         MOVE "Missing required field 'name'" TO WS-TEMP-MSG              
009600         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
009700                                                                          
009800     IF NOT WKOT-IVL-DURATION-PRESENT                                     
009900         MOVE "Missing required field 'duration'" TO WS-TEMP-MSG          
010000         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
010100     ELSE IF WKOT-IVL-DURATION < 1                                        
010200         MOVE "duration must be a positive integer"                       
010300             TO WS-TEMP-MSG                                               
010400         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
010500                                                                          
010600     PERFORM 200-EDIT-ZONE-CHOICE-RTN THRU 200-EXIT.                      
010700                                                                          
010800     IF WKOT-IVL-CADENCE-PRESENT                                          
010900         IF WKOT-IVL-CADENCE < 40 OR WKOT-IVL-CADENCE > 150               
011000             MOVE "cadence must be an integer between 40 and 150"         
011100                 TO WS-TEMP-MSG                                           
011200             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                     
011300                                                                          
011400     IF WKOT-IVL-ALT-PRESENT                                              
011500         PERFORM 300-EDIT-ALTERNATING-RTN THRU 300-EXIT.                  
011600 100-EXIT.                                                                
011700     EXIT.                                                                
011800                                                                          
011900 200-EDIT-ZONE-CHOICE-RTN.                                                
012000*    ZONECHK CARRIES THE FULL ZONE-SPEC RULE, INCLUDING WHY THE           
012100*    SCHEMA'S "MUST BE INTEGER OR STRING" CASE HAS NO EQUIVALENT          
012200*    ONCE THE VALUE IS AN 8-BYTE ALPHANUMERIC FIELD (#WKT-174) -          
012300*    SEE ITS REMARKS.                                                     
012400     IF WKOT-IVL-PWR-ZONE-PRESENT AND WKOT-IVL-RANGE-PRESENT              
012500         MOVE "Cannot have both 'powerZone' and 'powerZoneRange'"         
012600             TO WS-TEMP-MSG                                               
012700         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
012800         GO TO 200-EXIT.                                                  
012900                                                                          
013000     IF (NOT WKOT-IVL-PWR-ZONE-PRESENT) AND                               
013100        (NOT WKOT-IVL-RANGE-PRESENT)                                      
013200         MOVE "Must have either 'powerZone' or 'powerZoneRange'"          
013300             TO WS-TEMP-MSG                                               
013400         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
013500         GO TO 200-EXIT.                                                  
013600                                                                          
013700     IF WKOT-IVL-PWR-ZONE-PRESENT                                         
013800         CALL "ZONECHK" USING WKOT-IVL-PWR-ZONE, WS-ZONE-RESULT           
013900         IF INTV-TRACE-ON                                                 
014000             DISPLAY "INTVEDIT ZONECHK " WS-ZONE-TRACE-SW                 
014100         END-IF                                                           
014200         IF WS-ZONE-VALID-SW = "N"                                        
014300             MOVE WS-ZONE-ERROR-MSG TO WS-TEMP-MSG                        
014400             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                      
014500         END-IF                                                           
014600         GO TO 200-EXIT.                                                  
014700                                                                          
014800     IF NOT WKOT-IVL-RANGE-STRT-PRESENT                                   
014900         MOVE "powerZoneRange missing 'start'" TO WS-TEMP-MSG             
015000         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
015100     ELSE                                                                 
015200         CALL "ZONECHK" USING WKOT-IVL-RANGE-STRT, WS-ZONE-RESULT         
015300         IF WS-ZONE-VALID-SW = "N"                                        
015400             MOVE WS-ZONE-ERROR-MSG TO WS-TEMP-MSG                        
015500             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                      
015600         END-IF.                                                          
015700                                                                          
015800     IF NOT WKOT-IVL-RANGE-END-PRESENT                                    
015900         MOVE "powerZoneRange missing 'end'" TO WS-TEMP-MSG               
016000         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
016100     ELSE                                                                 
016200         CALL "ZONECHK" USING WKOT-IVL-RANGE-END, WS-ZONE-RESULT          
016300         IF WS-ZONE-VALID-SW = "N"                                        
016400             MOVE WS-ZONE-ERROR-MSG TO WS-TEMP-MSG                        
016500             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                      
016600         END-IF.                                                          
016700 200-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 300-EDIT-ALTERNATING-RTN.                                                
017100     IF NOT WKOT-IVL-ALT-A-PRESENT                                        
017200         MOVE "alternating: missing 'powerZoneA'" TO WS-TEMP-MSG          
017300         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
017400     ELSE                                                                 
017500         CALL "ZONECHK" USING WKOT-IVL-ALT-A, WS-ZONE-RESULT              
017600         IF WS-ZONE-VALID-SW = "N"                                        
017700             MOVE WS-ZONE-ERROR-MSG TO WS-TEMP-MSG                        
017800             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                      
017900         END-IF.                                                          
018000                                                                          
018100     IF NOT WKOT-IVL-ALT-B-PRESENT                                        
018200         MOVE "alternating: missing 'powerZoneB'" TO WS-TEMP-MSG          
018300         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
018400     ELSE                                                                 
018500         CALL "ZONECHK" USING WKOT-IVL-ALT-B, WS-ZONE-RESULT              
018600         IF WS-ZONE-VALID-SW = "N"                                        
018700             MOVE WS-ZONE-ERROR-MSG TO WS-TEMP-MSG                        
018800             PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                      
018900         END-IF.                                                          
019000 300-EXIT.                                                                
019100     EXIT.                                                                
019200                                                                          
019300 500-EDIT-BLOCK-RTN.                                                      
019400     IF WKOT-ID = SPACES                                                  
019500         MOVE "Missing required field 'id'" TO WS-TEMP-MSG                
019600         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
019700     IF WKOT-NAME = SPACES                                                
019800         MOVE "Missing required field 'name'" TO WS-TEMP-MSG              
019900         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
020000                                                                          
020100     IF NOT WKOT-BLK-REPS-PRESENT                                         
020200         MOVE "Missing required field 'repetitions'"                      
020300             TO WS-TEMP-MSG                                               
020400         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT                          
020500     ELSE IF WKOT-BLK-REPS < 1                                            
020600         MOVE "repetitions must be a positive integer"                    
020700             TO WS-TEMP-MSG                                               
020800         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
020900                                                                          
021000     IF WKOT-BLK-MEMBER-COUNT = ZERO                                      
021100         MOVE "intervals array cannot be empty" TO WS-TEMP-MSG            
021200         PERFORM 900-ADD-ERROR-RTN THRU 900-EXIT.                         
021300 500-EXIT.                                                                
021400     EXIT.                                                                
021500                                                                          
021600 900-ADD-ERROR-RTN.                                                       
021700     IF INTV-TRACE-ON                                                     
021800         DISPLAY "INTVEDIT ERROR " WS-TEMP-MSG-HEAD.                      
021900     IF INTV-ERROR-COUNT < 12                                             
022000         ADD 1 TO INTV-ERROR-COUNT                                        
022100         STRING INTV-PATH-LABEL DELIMITED BY SPACE                        
022200                 ": " DELIMITED BY SIZE                                   
022300                 WS-TEMP-MSG DELIMITED BY SIZE                            
022400             INTO INTV-ERROR-MSG(INTV-ERROR-COUNT).                       
022500 900-EXIT.                                                                
022600     EXIT.                                                                
