000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  ZONECHK.                                                    
000400 AUTHOR. R S MEADE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/09/25.                                                  
000700 DATE-COMPILED. 09/09/25.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SHARED ZONE-SPEC EDIT, CALLED BY INTVEDIT FOR A STANDALONE           
001300*    POWER ZONE, FOR THE HALVES OF A POWER-ZONE RANGE, AND FOR            
001400*    BOTH HALVES OF AN ALTERNATING PAIR - SO THE ZONE-SPEC RULE           
001500*    IS CODED ONE PLACE NO MATTER HOW MANY TIMES IT IS TESTED.            
001600*                                                                         
001700*    A ZONE SPEC IS VALID WHEN IT IS EITHER                               
001800*      (A) DIGITS ONLY, IN THE RANGE 1-7, OR                              
001900*      (B) AN OPTIONAL PREFIX Z / z / Zone / zone, OPTIONAL               
002000*          SPACES, ONE DIGIT 1-7, THEN AN OPTIONAL TRAILING               
002100*          + OR -, AND NOTHING ELSE.                                      
002200*                                                                         
002300*    NOTE - THE SOURCE SCHEMA ALSO CARRIES A THIRD, OUTER CASE -          
002400*    "POWER ZONE MUST BE INTEGER OR STRING" - FOR A POWER-ZONE            
002500*    VALUE THAT IS NEITHER A NUMBER NOR A STRING AT ALL (E.G. A           
002600*    TRUE/FALSE OR A NESTED LIST).  THAT DISTINCTION IS MADE AT           
002700*    THE SOURCE FEED'S OWN LEVEL, BEFORE THE VALUE EVER REACHES           
002800*    A FIXED WORKOUT RECORD - ZONE-SPEC-TEXT HERE IS ALWAYS AN            
002900*    8-BYTE ALPHANUMERIC FIELD, SO BY THE TIME WKOTVAL/INTVEDIT           
003000*    HAND IT TO US THERE IS NO "NOT A NUMBER OR STRING" SHAPE             
003100*    LEFT TO DETECT - EVERY VALUE THAT REACHES ZONECHK IS TEXT,           
003200*    AND FALLS TO EITHER (A), (B), OR THE (B) MISMATCH MESSAGE.           
003300*    THIS IS THE SAME REASONING RIDEVAL USES TO DROP THE SCHEMA'S         
003400*    "WRONG TYPE" CHECK ON ITS OWN NUMERIC FIELDS.                        
003500*                                                                         
003600*    CHANGE LOG                                                           
003700*    09/09/25 RSM  #WKT-100  ORIGINAL PROGRAM                             
003800*    09/22/25 RSM  #WKT-104  REJECT SPACES-ONLY INPUT INSTEAD OF          
003900*                            ABENDING ON A ZERO-LENGTH TRIM               
004000*    10/06/98 CJP  #WKT-140  Y2K SWEEP - PROGRAM HAS NO DATE              
004100*                            FIELDS, NO CHANGE NEEDED                     
004200*    03/03/03 DTW  #WKT-166  ADDED UPSI-0 TRACE SWITCH TO MATCH           
004300*                            THE OTHER WORKOUT-TEMPLATE PROGRAMS          
004400*                            FOR FIELD DIAGNOSIS OF #WKT-165              
004500*    08/09/04 KTB  #WKT-174  DOCUMENTED WHY THE SCHEMA'S "MUST BE         
004600*                            INTEGER OR STRING" CASE HAS NO CODE          
004700*                            HERE - REVIEW QUESTIONED WHETHER IT          
004800*                            WAS DROPPED BY ACCIDENT                      
004900******************************************************************        
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500 SPECIAL-NAMES.                                                           
005600     CLASS ZONE-DIGIT-CLASS IS "1" THRU "7".                              
005700     UPSI-0 ON STATUS IS ZONECHK-TRACE-ON                                 
005800             OFF STATUS IS ZONECHK-TRACE-OFF.                             
005900 INPUT-OUTPUT SECTION.                                                    
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500 01  WS-ZONE-WORK.                                                        
006600     05  WS-ZONE-TRIMMED             PIC X(08).                           
006700     05  WS-ZONE-REV                 PIC X(08).                           
006800     05  WS-ZONE-LEN                 PIC S9(4) COMP.                      
006900     05  WS-ZONE-TRAIL-SP            PIC S9(4) COMP.                      
007000     05  WS-ZONE-PTR                 PIC S9(4) COMP.                      
007100     05  WS-ZONE-DIGIT-POS           PIC S9(4) COMP.                      
007200     05  WS-ZONE-REST-LEN            PIC S9(4) COMP.                      
007300     05  WS-ZONE-NUM                 PIC 9(08).                           
007400     05  WS-ZONE-ONE-CHAR            PIC X(01).                           
007500                                                                          
007600 01  WS-ZONE-TRIMMED-CHARS REDEFINES WS-ZONE-TRIMMED                      
007700                                 PIC X(01) OCCURS 8 TIMES.                
007800                                                                          
007900 LINKAGE SECTION.                                                         
008000 01  ZONE-SPEC-TEXT                  PIC X(08).                           
008100 01  ZONE-SPEC-CHARS REDEFINES ZONE-SPEC-TEXT                             
008200                                 PIC X(01) OCCURS 8 TIMES.                
008300 01  ZONE-CHECK-RESULT.                                                   
008400     05  ZONE-VALID-SW               PIC X(01).                           
008500         88  ZONE-IS-VALID               VALUE "Y".                       
008600         88  ZONE-IS-INVALID             VALUE "N".                       
008700     05  ZONE-ERROR-MSG               PIC X(60).                          
008800 01  ZONE-RESULT-VIEW REDEFINES ZONE-CHECK-RESULT.                        
008900     05  ZONE-RESULT-SW              PIC X(01).                           
009000     05  ZONE-RESULT-HEAD            PIC X(30).                           
009100     05  FILLER                      PIC X(30).                           
009200                                                                          
009300 PROCEDURE DIVISION USING ZONE-SPEC-TEXT, ZONE-CHECK-RESULT.              
009400                                                                          
009500 000-MAIN-RTN.                                                            
009600     MOVE "Y" TO ZONE-VALID-SW.                                           
009700     MOVE SPACES TO ZONE-ERROR-MSG.                                       
009800     IF ZONECHK-TRACE-ON                                                  
009900         DISPLAY "ZONECHK INPUT FIRST CHAR " ZONE-SPEC-CHARS(1).          
010000     PERFORM 100-TRIM-INPUT THRU 100-EXIT.                                
010100                                                                          
010200     IF WS-ZONE-LEN = ZERO                                                
010300         MOVE "N" TO ZONE-VALID-SW                                        
010400         STRING "Invalid power zone format: ''" DELIMITED BY SIZE         
010500             INTO ZONE-ERROR-MSG                                          
010600         GO TO 000-EXIT.                                                  
010700                                                                          
010800     IF ZONE-SPEC-TEXT(1:WS-ZONE-LEN) NUMERIC                             
010900         PERFORM 200-CHECK-INTEGER-RANGE THRU 200-EXIT                    
011000     ELSE                                                                 
011100         PERFORM 300-CHECK-TOKEN-FORMAT THRU 300-EXIT.                    
011200                                                                          
011300 000-EXIT.                                                                
011400     IF ZONECHK-TRACE-ON                                                  
011500         DISPLAY "ZONECHK RESULT " ZONE-RESULT-SW " "                     
011600                 ZONE-RESULT-HEAD.                                        
011700     EXIT.                                                                
011800     GOBACK.                                                              
011900                                                                          
012000 100-TRIM-INPUT.                                                          
012100*    STRLTH'S REVERSE/INSPECT IDIOM, INLINED - COUNTS THE                 
012200*    TRAILING SPACES ON THE ZONE-SPEC FIELD SO WE KNOW HOW                
012300*    MANY LEADING BYTES OF IT ARE REAL TEXT.                              
012400     MOVE FUNCTION REVERSE(ZONE-SPEC-TEXT) TO WS-ZONE-REV.                
012500     INSPECT WS-ZONE-REV REPLACING ALL LOW-VALUES BY SPACES.              
012600     MOVE ZERO TO WS-ZONE-TRAIL-SP.                                       
012700     INSPECT WS-ZONE-REV TALLYING WS-ZONE-TRAIL-SP                        
012800         FOR LEADING SPACES.                                              
012900     COMPUTE WS-ZONE-LEN =                                                
013000         LENGTH OF ZONE-SPEC-TEXT - WS-ZONE-TRAIL-SP.                     
013100     IF WS-ZONE-LEN > ZERO                                                
013200         MOVE ZONE-SPEC-TEXT(1:WS-ZONE-LEN) TO WS-ZONE-TRIMMED.           
013300 100-EXIT.                                                                
013400     EXIT.                                                                
013500                                                                          
013600 200-CHECK-INTEGER-RANGE.                                                 
013700     MOVE ZERO TO WS-ZONE-NUM.                                            
013800     MOVE ZONE-SPEC-TEXT(1:WS-ZONE-LEN) TO WS-ZONE-NUM.                   
013900     IF WS-ZONE-NUM < 1 OR WS-ZONE-NUM > 7                                
014000         MOVE "N" TO ZONE-VALID-SW                                        
014100         STRING "Power zone must be 1-7, got "                            
014200                 DELIMITED BY SIZE                                        
014300             ZONE-SPEC-TEXT(1:WS-ZONE-LEN) DELIMITED BY SIZE              
014400             INTO ZONE-ERROR-MSG.                                         
014500 200-EXIT.                                                                
014600     EXIT.                                                                
014700                                                                          
014800 300-CHECK-TOKEN-FORMAT.                                                  
014900     PERFORM 310-FIND-PREFIX-END THRU 310-EXIT.                           
015000     PERFORM 320-SKIP-SPACES THRU 320-EXIT.                               
015100                                                                          
015200     IF WS-ZONE-PTR > WS-ZONE-LEN                                         
015300         PERFORM 390-FORMAT-ERROR THRU 390-EXIT                           
015400         GO TO 300-EXIT.                                                  
015500                                                                          
015600     MOVE WS-ZONE-TRIMMED-CHARS(WS-ZONE-PTR) TO WS-ZONE-ONE-CHAR.         
015700     IF WS-ZONE-ONE-CHAR IS NOT ZONE-DIGIT-CLASS                          
015800         PERFORM 390-FORMAT-ERROR THRU 390-EXIT                           
015900         GO TO 300-EXIT.                                                  
016000                                                                          
016100     MOVE WS-ZONE-PTR TO WS-ZONE-DIGIT-POS.                               
016200     COMPUTE WS-ZONE-REST-LEN =                                           
016300         WS-ZONE-LEN - WS-ZONE-DIGIT-POS.                                 
016400                                                                          
016500     IF WS-ZONE-REST-LEN = 0                                              
016600         CONTINUE                                                         
016700     ELSE IF WS-ZONE-REST-LEN = 1                                         
016800         MOVE WS-ZONE-TRIMMED(WS-ZONE-LEN:1) TO WS-ZONE-ONE-CHAR          
016900         IF WS-ZONE-ONE-CHAR NOT = "+" AND                                
017000            WS-ZONE-ONE-CHAR NOT = "-"                                    
017100             PERFORM 390-FORMAT-ERROR THRU 390-EXIT                       
017200         END-IF                                                           
017300     ELSE                                                                 
017400         PERFORM 390-FORMAT-ERROR THRU 390-EXIT.                          
017500                                                                          
017600 300-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900 310-FIND-PREFIX-END.                                                     
018000     MOVE 1 TO WS-ZONE-PTR.                                               
018100     IF WS-ZONE-LEN NOT < 4                                               
018200         IF WS-ZONE-TRIMMED(1:4) = "Zone" OR                              
018300            WS-ZONE-TRIMMED(1:4) = "zone"                                 
018400             MOVE 5 TO WS-ZONE-PTR                                        
018500             GO TO 310-EXIT                                               
018600         END-IF.                                                          
018700                                                                          
018800     IF WS-ZONE-TRIMMED-CHARS(1) = "Z" OR                                 
018900        WS-ZONE-TRIMMED-CHARS(1) = "z"                                    
019000         MOVE 2 TO WS-ZONE-PTR.                                           
019100 310-EXIT.                                                                
019200     EXIT.                                                                
019300                                                                          
019400 320-SKIP-SPACES.                                                         
019500     IF WS-ZONE-PTR > WS-ZONE-LEN                                         
019600         GO TO 320-EXIT.                                                  
019700     IF WS-ZONE-TRIMMED(WS-ZONE-PTR:1) NOT = SPACE                        
019800         GO TO 320-EXIT.                                                  
019900     ADD 1 TO WS-ZONE-PTR.                                                
020000     GO TO 320-SKIP-SPACES.                                               
020100 320-EXIT.                                                                
020200     EXIT.                                                                
020300                                                                          
020400 390-FORMAT-ERROR.                                                        
020500     MOVE "N" TO ZONE-VALID-SW.                                           
020600     STRING "Invalid power zone format: '"                                
020700             DELIMITED BY SIZE                                            
020800         WS-ZONE-TRIMMED(1:WS-ZONE-LEN) DELIMITED BY SIZE                 
020900         "'" DELIMITED BY SIZE                                            
021000         INTO ZONE-ERROR-MSG.                                             
021100 390-EXIT.                                                                
021200     EXIT.                                                                
