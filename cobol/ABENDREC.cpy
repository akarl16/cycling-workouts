000100******************************************************************        
000200* ABENDREC   -  COMMON ABEND / TRACE RECORD                     *         
000300*                                                                *        
000400*   WRITTEN TO SYSOUT WHENEVER A BATCH STEP HITS A CONDITION    *         
000500*   IT CANNOT RECOVER FROM SO OPERATIONS HAS ONE LINE TO POINT  *         
000600*   AT.  SHARED BY EVERY WORKOUT-DATA BATCH PROGRAM SO THE      *         
000700*   RUNBOOK ONLY HAS TO DOCUMENT ONE LAYOUT.                    *         
000800******************************************************************        
000900 01  ABEND-REC.                                                           
001000     05  PARA-NAME                   PIC X(30).                           
001100     05  FILLER                      PIC X(01) VALUE SPACE.               
001200     05  ABEND-REASON                PIC X(60).                           
001300     05  FILLER                      PIC X(01) VALUE SPACE.               
001400     05  EXPECTED-VAL                PIC X(18).                           
001500     05  FILLER                      PIC X(01) VALUE SPACE.               
001600     05  ACTUAL-VAL                  PIC X(18).                           
001700     05  FILLER                      PIC X(01) VALUE SPACE.               
