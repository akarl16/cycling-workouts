000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  WKOTVAL.                                                    
000400 AUTHOR. R S MEADE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/11/25.                                                  
000700 DATE-COMPILED. 09/11/25.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM EDITS THE WORKOUT TEMPLATE FILE - ONE             
001400*          HEADER RECORD FOLLOWED BY ITS SEQUENCE/LEGACY ITEM             
001500*          RECORDS - AGAINST THE WORKOUT HEADER RULE SET, THE             
001600*          SEQUENCE ITEM RULE, AND (THROUGH INTVEDIT AND                  
001700*          ZONECHK) THE INTERVAL AND BLOCK RULE SETS.                     
001800*                                                                         
001900*          THE READER WORKS THE SAME WAY TRMTSRCH READS AHEAD             
002000*          ONE TREATMENT RECORD TO KNOW WHEN A PATIENT'S GROUP            
002100*          OF RECORDS HAS ENDED - HERE THE GROUP IS ONE WORKOUT           
002200*          (ONE "H" RECORD THROUGH THE RECORD BEFORE THE NEXT             
002300*          "H" RECORD OR END OF FILE).  A BLOCK'S "M" MEMBER              
002400*          RECORDS ARE READ RIGHT AFTER THEIR OWNING "Q" OR "K"           
002500*          RECORD, COUNTED OFF BY WKOT-BLK-MEMBER-COUNT.                  
002600*                                                                         
002700*          CHANGE LOG                                                     
002800*          09/11/25 RSM  #WKT-100  ORIGINAL PROGRAM                       
002900*          09/19/25 RSM  #WKT-104  LEGACY INTERVALS/BLOCKS NOW            
003000*                                  COUNTED SEPARATELY FROM THE            
003100*                                  SEQUENCE LIST FOR THE ITEM             
003200*                                  COUNT ON THE VALID-WORKOUT             
003300*                                  LINE                                   
003400*          10/06/98 CJP  #WKT-140  Y2K SWEEP - NO DATES CARRIED           
003500*                                  ON THIS FILE, NO CHANGE                
003600*                                  REQUIRED                               
003700*          02/18/03 DTW  #WKT-165  MISSING 'sequence' AND                 
003800*                                  'intervals' ARRAYS ON A                
003900*                                  HEADER WAS NOT BEING CAUGHT            
004000*                                  WHEN THE HEADER HAD LEGACY             
004100*                                  BLOCKS ONLY                            
004200*          07/14/04 KTB  #WKT-171  MORE-DATA-SW, ALL-VALID-SW AND         
004300*                                  WS-END-OF-WORKOUT-SW MOVED             
004400*                                  BACK TO THE 77 LEVEL - SHOP            
004500*                                  STANDARD FOR A STANDALONE SW           
004600*          08/02/04 KTB  #WKT-173  DROPPED THE ABEND-AREA WRAPPER         
004700*                                  COPY ABENDREC GOES BARE HERE TH        
004800*                                  SAME AS DALYEDIT DOES IT               
004900*          08/09/04 KTB  #WKT-174  NOTED WHERE THE ZONE-SPEC RULE         
005000*                                  ACTUALLY RUNS FOR A SEQUENCE           
005100*                                  INTERVAL ITEM - SEE ZONECHK            
005200*                                  REMARKS FOR THE "INTEGER OR            
005300*                                  STRING" CASE                           
005400******************************************************************        
005500                                                                          
005600         INPUT FILE              -   WORKOUT TEMPLATE FILE                
005700                                                                          
005800         OUTPUT FILE PRODUCED    -   WORKOUT VALIDATION REPORT            
005900                                                                          
006000         DUMP FILE               -   SYSOUT                               
006100                                                                          
006200******************************************************************        
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-390.                                                
006600 OBJECT-COMPUTER. IBM-390.                                                
006700 SPECIAL-NAMES.                                                           
006800     UPSI-0 ON STATUS IS WKOTVAL-TRACE-ON                                 
006900            OFF STATUS IS WKOTVAL-TRACE-OFF.                              
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT SYSOUT                                                        
007300     ASSIGN TO UT-S-SYSOUT                                                
007400       ORGANIZATION IS SEQUENTIAL.                                        
007500                                                                          
007600     SELECT WKOTIN                                                        
007700     ASSIGN TO UT-S-WKOTIN                                                
007800       ACCESS MODE IS SEQUENTIAL                                          
007900       FILE STATUS IS WKOTIN-STATUS.                                      
008000                                                                          
008100     SELECT WKOTRPT                                                       
008200     ASSIGN TO UT-S-WKOTRPT                                               
008300       ORGANIZATION IS LINE SEQUENTIAL                                    
008400       FILE STATUS IS WKOTRPT-STATUS.                                     
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800 FD  SYSOUT                                                               
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 130 CHARACTERS                                       
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS SYSOUT-REC.                                           
009400 01  SYSOUT-REC  PIC X(130).                                              
009500                                                                          
009600 FD  WKOTIN                                                               
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     DATA RECORD IS WKOTIN-REC.                                           
010100 01  WKOTIN-REC                  PIC X(179).                              
010200 01  WKOTIN-TRACE-VIEW REDEFINES WKOTIN-REC.                              
010300     05  WKOTIN-TRACE-TYPE       PIC X(01).                               
010400     05  WKOTIN-TRACE-ID         PIC X(10).                               
010500     05  FILLER                  PIC X(168).                              
010600                                                                          
010700 FD  WKOTRPT                                                              
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 90 CHARACTERS                                        
011100     DATA RECORD IS WKOTRPT-LINE.                                         
011200 01  WKOTRPT-LINE                PIC X(90).                               
011300 01  WKOTRPT-TRACE-VIEW REDEFINES WKOTRPT-LINE.                           
011400     05  WKOTRPT-TRACE-TEXT      PIC X(40).                               
011500     05  FILLER                  PIC X(50).                               
011600                                                                          
011700 WORKING-STORAGE SECTION.                                                 
011800 01  FILE-STATUS-CODES.                                                   
011900     05  WKOTIN-STATUS           PIC X(02).                               
012000         88  WKOTIN-OK               VALUE "00".                          
012100     05  WKOTRPT-STATUS          PIC X(02).                               
012200         88  WKOTRPT-OK              VALUE "00".                          
012300                                                                          
012400 77  MORE-DATA-SW                PIC X(01) VALUE SPACE.                   
012500     88  MORE-DATA                   VALUE "Y".                           
012600     88  NO-MORE-DATA                VALUE "N".                           
012700                                                                          
012800 77  ALL-VALID-SW                PIC X(01) VALUE SPACE.                   
012900     88  ALL-WORKOUTS-VALID          VALUE "Y".                           
013000                                                                          
013100 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
013200     05  WORKOUTS-READ           PIC 9(7) COMP.                           
013300     05  WS-SEQ-SUB              PIC S9(4) COMP.                          
013400     05  WS-LGCY-IVL-SUB         PIC S9(4) COMP.                          
013500     05  WS-LGCY-BLK-SUB         PIC S9(4) COMP.                          
013600     05  WS-ITEM-COUNT           PIC S9(4) COMP.                          
013700     05  WS-ERR-LINE-COUNT       PIC S9(4) COMP.                          
013800     05  WS-SUB                  PIC S9(4) COMP.                          
013900     05  WS-MEMBR-IDX            PIC S9(4) COMP.                          
014000     05  WS-SAVE-MEMBER-COUNT    PIC 9(03).                               
014100                                                                          
014200*----------------------------------------------------------------         
014300* ONE WORKOUT HEADER PLUS ITS SAVED HEADER-LEVEL PRESENCE FLAGS.          
014400* WKOT-ITEM-REC ITSELF (VIA THE COPYBOOK) IS REUSED RECORD BY             
014500* RECORD AS THE CURRENT-RECORD WORK AREA FOR EVERY RECORD TYPE.           
014600*----------------------------------------------------------------         
014700 COPY WKOTREC.                                                            
014800                                                                          
014900 01  WS-SAVED-HEADER.                                                     
015000     05  WS-HDR-ID               PIC X(20).                               
015100     05  WS-HDR-NAME             PIC X(40).                               
015200     05  WS-HDR-HAS-SEQ          PIC X(01).                               
015300     05  WS-HDR-HAS-LGCY-IVL     PIC X(01).                               
015400     05  WS-HDR-HAS-LGCY-BLK     PIC X(01).                               
015500 01  WS-HDR-FLAGS-VIEW REDEFINES WS-SAVED-HEADER.                         
015600     05  FILLER                  PIC X(60).                               
015700     05  WS-HDR-FLAGS            PIC X(03).                               
015800                                                                          
015900 77  WS-END-OF-WORKOUT-SW        PIC X(01) VALUE SPACE.                   
016000     88  END-OF-WORKOUT              VALUE "Y".                           
016100                                                                          
016200*----------------------------------------------------------------         
016300* PATH-LABEL AND CALL-CONTROL AREAS PASSED TO INTVEDIT/ZONECHK.           
016400*----------------------------------------------------------------         
016500 01  WS-PATH-PREFIX              PIC X(30).                               
016600                                                                          
016700 01  WS-INTV-CTL.                                                         
016800     05  WS-INTV-TYPE-SW         PIC X(01).                               
016900     05  WS-INTV-PATH            PIC X(40).                               
017000                                                                          
017100 01  WS-INTV-RESULT.                                                      
017200     05  WS-INTV-ERROR-COUNT     PIC S9(4) COMP.                          
017300     05  WS-INTV-ERROR-TABLE OCCURS 12 TIMES.                             
017400         10  WS-INTV-ERROR-MSG   PIC X(70).                               
017500                                                                          
017600 01  WS-ERR-LINE-TABLE.                                                   
017700     05  WS-ERR-LINE OCCURS 30 TIMES                                      
017800                                 PIC X(80).                               
017900                                                                          
018000 01  WS-MISSING-TEXT             PIC X(60).                               
018100 01  WS-ONE-LINE                 PIC X(90).                               
018200 01  WS-SEQ-LABEL                PIC X(20).                               
018300                                                                          
018400 COPY ABENDREC.                                                           
018500                                                                          
018600 PROCEDURE DIVISION.                                                      
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
018800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
018900             UNTIL NO-MORE-DATA.                                          
019000     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
019100     GOBACK.                                                              
019200                                                                          
019300 000-HOUSEKEEPING.                                                        
019400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
019500     DISPLAY "******** BEGIN JOB WKOTVAL ********".                       
019600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
019700     MOVE "Y" TO ALL-VALID-SW.                                            
019800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
019900     IF NOT WKOTIN-OK                                                     
020000         MOVE "MISSING OR UNOPENABLE WORKOUT TEMPLATE FILE"               
020100             TO ABEND-REASON                                              
020200         GO TO 1000-ABEND-RTN.                                            
020300     PERFORM 920-READ-WKOTIN THRU 920-EXIT.                               
020400     IF NO-MORE-DATA                                                      
020500         MOVE "WORKOUT TEMPLATE FILE IS EMPTY" TO ABEND-REASON            
020600         GO TO 1000-ABEND-RTN.                                            
020700     IF NOT WKOT-HEADER-REC                                               
020800         MOVE "WORKOUT TEMPLATE FILE DOES NOT BEGIN WITH A "              
020900              "HEADER RECORD" TO ABEND-REASON                             
021000         GO TO 1000-ABEND-RTN.                                            
021100 000-EXIT.                                                                
021200     EXIT.                                                                
021300                                                                          
021400 100-MAINLINE.                                                            
021500*    WKOT-ITEM-REC HOLDS THE CURRENT "H" RECORD ON ENTRY.                 
021600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
021700     ADD 1 TO WORKOUTS-READ.                                              
021800     IF WKOTVAL-TRACE-ON                                                  
021900         DISPLAY "WKOTVAL EDIT WORKOUT " WORKOUTS-READ.                   
022000                                                                          
022100     MOVE ZERO TO WS-ERR-LINE-COUNT.                                      
022200     MOVE ZERO TO WS-ITEM-COUNT.                                          
022300     MOVE ZERO TO WS-SEQ-SUB.                                             
022400     MOVE ZERO TO WS-LGCY-IVL-SUB.                                        
022500     MOVE ZERO TO WS-LGCY-BLK-SUB.                                        
022600     MOVE "N" TO WS-END-OF-WORKOUT-SW.                                    
022700     MOVE WKOT-ID   TO WS-HDR-ID.                                         
022800     MOVE WKOT-NAME TO WS-HDR-NAME.                                       
022900     MOVE WKOT-HDR-HAS-SEQ-FLAG      TO WS-HDR-HAS-SEQ.                   
023000     MOVE WKOT-HDR-HAS-LGCY-IVL-FLAG TO WS-HDR-HAS-LGCY-IVL.              
023100     MOVE WKOT-HDR-HAS-LGCY-BLK-FLAG TO WS-HDR-HAS-LGCY-BLK.              
023200     IF WKOTVAL-TRACE-ON                                                  
023300         DISPLAY "WKOTVAL HEADER FLAGS " WS-HDR-FLAGS.                    
023400                                                                          
023500     PERFORM 200-EDIT-HEADER-RTN THRU 200-EXIT.                           
023600                                                                          
023700     PERFORM 920-READ-WKOTIN THRU 920-EXIT.                               
023800                                                                          
023900     PERFORM 300-EDIT-ONE-GROUP-RTN THRU 300-EXIT                         
024000             UNTIL NO-MORE-DATA OR END-OF-WORKOUT.                        
024100                                                                          
024200*    A WORKOUT MUST DECLARE A SEQUENCE OR A LEGACY INTERVALS LIST         
024300*    LEGACY BLOCKS ALONE DO NOT SATISFY THIS (#WKT-165).                  
024400     IF WS-HDR-HAS-SEQ NOT = "Y" AND WS-HDR-HAS-LGCY-IVL NOT = "Y"        
024500         STRING "Workout must have either 'intervals' or "                
024600                 DELIMITED BY SIZE                                        
024700                 "'sequence' array" DELIMITED BY SIZE                     
024800             INTO WS-MISSING-TEXT                                         
024900         PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT.                     
025000                                                                          
025100     IF WS-HDR-HAS-SEQ = "Y"                                              
025200         MOVE WS-SEQ-SUB TO WS-ITEM-COUNT                                 
025300     ELSE                                                                 
025400         MOVE WS-LGCY-IVL-SUB TO WS-ITEM-COUNT.                           
025500                                                                          
025600     IF WS-ERR-LINE-COUNT = ZERO                                          
025700         PERFORM 700-WRITE-VALID-LINE THRU 700-EXIT                       
025800     ELSE                                                                 
025900         MOVE "N" TO ALL-VALID-SW                                         
026000         PERFORM 710-WRITE-ERROR-BLOCK THRU 710-EXIT.                     
026100 100-EXIT.                                                                
026200     EXIT.                                                                
026300                                                                          
026400 200-EDIT-HEADER-RTN.                                                     
026500     IF WS-HDR-ID = SPACES                                                
026600         MOVE "Missing required field: 'id'" TO WS-MISSING-TEXT           
026700         PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT.                     
026800     IF WS-HDR-NAME = SPACES                                              
026900         MOVE "Missing required field: 'name'" TO WS-MISSING-TEXT         
027000         PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT.                     
027100                                                                          
027200     IF WKOT-HDR-DURATION-PRESENT                                         
027300         IF WKOT-HDR-DURATION < 1                                         
027400             MOVE "totalDuration must be a positive integer"              
027500                 TO WS-MISSING-TEXT                                       
027600             PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT                  
027700         END-IF.                                                          
027800                                                                          
027900     IF WKOT-HDR-THEME-PRESENT                                            
028000         IF NOT WKOT-HDR-THEME-VALID                                      
028100             STRING "theme must be one of the recognised "                
028200                     DELIMITED BY SIZE                                    
028300                     "codes, got '" DELIMITED BY SIZE                     
028400                     WKOT-HDR-THEME DELIMITED BY SPACE                    
028500                     "'" DELIMITED BY SIZE                                
028600                 INTO WS-MISSING-TEXT                                     
028700             PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT                  
028800         END-IF.                                                          
028900 200-EXIT.                                                                
029000     EXIT.                                                                
029100                                                                          
029200 250-ADD-HDR-ERROR-RTN.                                                   
029300     IF WS-ERR-LINE-COUNT < 30                                            
029400         ADD 1 TO WS-ERR-LINE-COUNT                                       
029500         MOVE WS-MISSING-TEXT TO WS-ERR-LINE(WS-ERR-LINE-COUNT).          
029600 250-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900 300-EDIT-ONE-GROUP-RTN.                                                  
030000*    WKOT-ITEM-REC HOLDS THE NEXT UNCONSUMED RECORD ON ENTRY -            
030100*    DISPATCH BY ITS TYPE.                                                
030200     IF WKOT-HEADER-REC                                                   
030300         MOVE "Y" TO WS-END-OF-WORKOUT-SW                                 
030400         GO TO 300-EXIT.                                                  
030500                                                                          
030600     IF WKOT-SEQ-ITEM-REC                                                 
030700         ADD 1 TO WS-SEQ-SUB                                              
030800         STRING "sequence[" DELIMITED BY SIZE                             
030900                 WS-SEQ-SUB DELIMITED BY SIZE                             
031000                 "]" DELIMITED BY SIZE                                    
031100             INTO WS-SEQ-LABEL                                            
031200         PERFORM 400-EDIT-SEQ-ITEM-RTN THRU 400-EXIT                      
031300     ELSE IF WKOT-LEGACY-INTVL-REC                                        
031400         ADD 1 TO WS-LGCY-IVL-SUB                                         
031500         STRING "intervals[" DELIMITED BY SIZE                            
031600                 WS-LGCY-IVL-SUB DELIMITED BY SIZE                        
031700                 "]" DELIMITED BY SIZE                                    
031800             INTO WS-SEQ-LABEL                                            
031900         MOVE "I" TO WS-INTV-TYPE-SW                                      
032000         MOVE WS-SEQ-LABEL TO WS-INTV-PATH                                
032100         PERFORM 500-CALL-INTVEDIT-RTN THRU 500-EXIT                      
032200     ELSE IF WKOT-LEGACY-BLOCK-REC                                        
032300         ADD 1 TO WS-LGCY-BLK-SUB                                         
032400         STRING "blocks[" DELIMITED BY SIZE                               
032500                 WS-LGCY-BLK-SUB DELIMITED BY SIZE                        
032600                 "]" DELIMITED BY SIZE                                    
032700             INTO WS-SEQ-LABEL                                            
032800         PERFORM 450-EDIT-LEGACY-BLOCK-RTN THRU 450-EXIT                  
032900     ELSE                                                                 
033000*        A LOOSE "M" MEMBER RECORD WITH NO OWNING BLOCK IS A              
033100*        FILE SEQUENCING ERROR - SKIP IT RATHER THAN ABEND.               
033200         CONTINUE.                                                        
033300                                                                          
033400     PERFORM 920-READ-WKOTIN THRU 920-EXIT.                               
033500 300-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800 400-EDIT-SEQ-ITEM-RTN.                                                   
033900*    THE SEQUENCE ITEM RULE ITSELF IS JUST THE TYPE DISPATCH              
034000*    BELOW - THE ZONE-SPEC RULE FOR AN INTERVAL ITEM'S POWER              
034100*    ZONE(S) IS APPLIED DOWNSTREAM, THROUGH 500-CALL-INTVEDIT-RTN         
034200*    INTO INTVEDIT AND ZONECHK (#WKT-174 - SEE ZONECHK REMARKS            
034300*    FOR WHY THE SCHEMA'S "MUST BE INTEGER OR STRING" CASE HAS            
034400*    NO CODE EQUIVALENT ONCE THE VALUE IS AN 8-BYTE FIELD HERE).          
034500     IF WKOT-TYPE-IS-INTERVAL                                             
034600         MOVE "I" TO WS-INTV-TYPE-SW                                      
034700         MOVE WS-SEQ-LABEL TO WS-INTV-PATH                                
034800         PERFORM 500-CALL-INTVEDIT-RTN THRU 500-EXIT                      
034900     ELSE IF WKOT-TYPE-IS-BLOCK                                           
035000         PERFORM 450-EDIT-LEGACY-BLOCK-RTN THRU 450-EXIT                  
035100     ELSE                                                                 
035200         STRING WS-SEQ-LABEL DELIMITED BY SPACE                           
035300                 ": type must be 'interval' or 'block', got '"            
035400                 DELIMITED BY SIZE                                        
035500                 WKOT-TYPE-CODE DELIMITED BY SPACE                        
035600                 "'" DELIMITED BY SIZE                                    
035700             INTO WS-MISSING-TEXT                                         
035800         PERFORM 250-ADD-HDR-ERROR-RTN THRU 250-EXIT.                     
035900 400-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200 450-EDIT-LEGACY-BLOCK-RTN.                                               
036300*    WKOT-ITEM-REC HOLDS THE BLOCK HEADER RECORD (K OR Q-BLOCK)           
036400*    ON ENTRY.  ITS "M" MEMBERS FOLLOW IMMEDIATELY, COUNTED BY            
036500*    WKOT-BLK-MEMBER-COUNT.                                               
036600     MOVE "B" TO WS-INTV-TYPE-SW.                                         
036700     MOVE WS-SEQ-LABEL TO WS-INTV-PATH.                                   
036800     PERFORM 500-CALL-INTVEDIT-RTN THRU 500-EXIT.                         
036900                                                                          
037000     MOVE WS-SEQ-LABEL TO WS-PATH-PREFIX.                                 
037100     MOVE WKOT-BLK-MEMBER-COUNT TO WS-SAVE-MEMBER-COUNT.                  
037200                                                                          
037300     PERFORM 460-EDIT-ONE-MEMBER-RTN                                      
037400         VARYING WS-SUB FROM 1 BY 1                                       
037500         UNTIL WS-SUB > WS-SAVE-MEMBER-COUNT                              
037600            OR NO-MORE-DATA.                                              
037700 450-EXIT.                                                                
037800     EXIT.                                                                
037900                                                                          
038000 460-EDIT-ONE-MEMBER-RTN.                                                 
038100     PERFORM 920-READ-WKOTIN THRU 920-EXIT.                               
038200     IF NO-MORE-DATA OR NOT WKOT-BLOCK-MEMBR-REC                          
038300         GO TO 460-EXIT.                                                  
038400                                                                          
038500     COMPUTE WS-MEMBR-IDX = WS-SUB - 1.                                   
038600     STRING WS-PATH-PREFIX DELIMITED BY SPACE                             
038700             ".intervals[" DELIMITED BY SIZE                              
038800             WS-MEMBR-IDX DELIMITED BY SIZE                               
038900             "]" DELIMITED BY SIZE                                        
039000         INTO WS-INTV-PATH.                                               
039100     MOVE "I" TO WS-INTV-TYPE-SW.                                         
039200     PERFORM 500-CALL-INTVEDIT-RTN THRU 500-EXIT.                         
039300 460-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600 500-CALL-INTVEDIT-RTN.                                                   
039700     CALL "INTVEDIT" USING WKOT-ITEM-REC, WS-INTV-CTL,                    
039800             WS-INTV-RESULT.                                              
039900     IF WS-INTV-ERROR-COUNT > ZERO                                        
040000         PERFORM 510-COPY-INTV-ERRORS-RTN                                 
040100             VARYING WS-SUB FROM 1 BY 1                                   
040200             UNTIL WS-SUB > WS-INTV-ERROR-COUNT.                          
040300 500-EXIT.                                                                
040400     EXIT.                                                                
040500                                                                          
040600 510-COPY-INTV-ERRORS-RTN.                                                
040700     IF WS-ERR-LINE-COUNT < 30                                            
040800         ADD 1 TO WS-ERR-LINE-COUNT                                       
040900         MOVE WS-INTV-ERROR-MSG(WS-SUB)                                   
041000             TO WS-ERR-LINE(WS-ERR-LINE-COUNT).                           
041100                                                                          
041200 700-WRITE-VALID-LINE.                                                    
041300     MOVE SPACES TO WKOTRPT-LINE.                                         
041400     STRING "'" DELIMITED BY SIZE                                         
041500             WS-HDR-NAME DELIMITED BY SPACE                               
041600             "' (" DELIMITED BY SIZE                                      
041700             WS-HDR-ID DELIMITED BY SPACE                                 
041800             ") is valid - " DELIMITED BY SIZE                            
041900             WS-ITEM-COUNT DELIMITED BY SIZE                              
042000             " items" DELIMITED BY SIZE                                   
042100         INTO WKOTRPT-LINE.                                               
042200     IF WKOTVAL-TRACE-ON                                                  
042300         DISPLAY "WKOTVAL REPORT LINE " WKOTRPT-TRACE-TEXT.               
042400     WRITE WKOTRPT-LINE.                                                  
042500 700-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800 710-WRITE-ERROR-BLOCK.                                                   
042900     MOVE SPACES TO WKOTRPT-LINE.                                         
043000     STRING "'" DELIMITED BY SIZE                                         
043100             WS-HDR-NAME DELIMITED BY SPACE                               
043200             "' (" DELIMITED BY SIZE                                      
043300             WS-HDR-ID DELIMITED BY SPACE                                 
043400             ") Validation errors:" DELIMITED BY SIZE                     
043500         INTO WKOTRPT-LINE.                                               
043600     WRITE WKOTRPT-LINE.                                                  
043700                                                                          
043800     PERFORM 720-WRITE-ONE-ERR-RTN                                        
043900         VARYING WS-SUB FROM 1 BY 1                                       
044000         UNTIL WS-SUB > WS-ERR-LINE-COUNT.                                
044100 710-EXIT.                                                                
044200     EXIT.                                                                
044300                                                                          
044400 720-WRITE-ONE-ERR-RTN.                                                   
044500     MOVE SPACES TO WKOTRPT-LINE.                                         
044600     STRING "    " DELIMITED BY SIZE                                      
044700             WS-ERR-LINE(WS-SUB) DELIMITED BY SIZE                        
044800         INTO WKOTRPT-LINE.                                               
044900     WRITE WKOTRPT-LINE.                                                  
045000                                                                          
045100 800-OPEN-FILES.                                                          
045200     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
045300     OPEN INPUT WKOTIN.                                                   
045400     OPEN OUTPUT WKOTRPT, SYSOUT.                                         
045500 800-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 850-CLOSE-FILES.                                                         
045900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
046000     CLOSE WKOTIN, WKOTRPT, SYSOUT.                                       
046100 850-EXIT.                                                                
046200     EXIT.                                                                
046300                                                                          
046400 900-CLEANUP.                                                             
046500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
046600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
046700     IF ALL-WORKOUTS-VALID                                                
046800         STRING "All " DELIMITED BY SIZE                                  
046900                 WORKOUTS-READ DELIMITED BY SIZE                          
047000                 " workout(s) are valid!" DELIMITED BY SIZE               
047100             INTO WS-ONE-LINE                                             
047200         DISPLAY WS-ONE-LINE                                              
047300     ELSE                                                                 
047400         DISPLAY "Some files have validation errors".                     
047500     DISPLAY "******** NORMAL END OF JOB WKOTVAL ********".               
047600     IF ALL-WORKOUTS-VALID                                                
047700         MOVE +0 TO RETURN-CODE                                           
047800     ELSE                                                                 
047900         MOVE +1 TO RETURN-CODE.                                          
048000 900-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 920-READ-WKOTIN.                                                         
048400     READ WKOTIN                                                          
048500         AT END MOVE "N" TO MORE-DATA-SW                                  
048600         GO TO 920-EXIT                                                   
048700     END-READ.                                                            
048800     MOVE "Y" TO MORE-DATA-SW.                                            
048900     IF WKOTVAL-TRACE-ON                                                  
049000         DISPLAY "WKOTVAL READ TYPE=" WKOTIN-TRACE-TYPE                   
049100                 " ID=" WKOTIN-TRACE-ID.                                  
049200     MOVE WKOTIN-REC TO WKOT-ITEM-REC.                                    
049300 920-EXIT.                                                                
049400     EXIT.                                                                
049500                                                                          
049600 1000-ABEND-RTN.                                                          
049700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
049800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
049900     DISPLAY "*** ABNORMAL END OF JOB - WKOTVAL ***"                      
050000             UPON CONSOLE.                                                
050100     MOVE +1 TO RETURN-CODE.                                              
050200     GOBACK.                                                              
