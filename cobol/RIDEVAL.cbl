000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RIDEVAL.                                                    
000400 AUTHOR. R S MEADE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/10/25.                                                  
000700 DATE-COMPILED. 09/10/25.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM EDITS THE CONVERTED RIDE FILE PRODUCED BY         
001400*          RIDECNVT AGAINST THE RIDE SCHEMA - REQUIRED FIELDS,            
001500*          NUMERIC RANGE, AND THE WORKOUT-TYPE CODE LIST - AND            
001600*          WRITES ONE VALIDATION REPORT LINE PER RECORD.                  
001700*                                                                         
001800*          ALL EDITS RUN AGAINST EVERY RECORD.  UNLIKE DALYEDIT,          
001900*          THIS PROGRAM DOES NOT GO TO THE NEXT RECORD ON THE             
002000*          FIRST BAD FIELD - EVERY VIOLATION ON A RECORD IS TO            
002100*          BE ON THE REPORT.                                              
002200*                                                                         
002300*          NOTE - RIDE-REC'S NUMERIC FIELDS ARE ALREADY TYPED             
002400*          PICTURES (NOT RAW TEXT), SO THE SCHEMA'S "WRONG TYPE"          
002500*          CHECK HAS NO EQUIVALENT HERE - A FIELD EITHER CARRIES          
002600*          A VALUE IN ITS OWN PICTURE OR ITS PRESENCE FLAG IS             
002700*          "N".  ONLY THE RANGE AND CODE-LIST EDITS APPLY.                
002800*                                                                         
002900*          CHANGE LOG                                                     
003000*          09/10/25 RSM  #WKT-100  ORIGINAL PROGRAM                       
003100*          09/18/25 RSM  #WKT-103  MULTI-RECORD FILES NOW PREFIX          
003200*                                  REPORT LINES "Workout n: "             
003300*          10/06/98 CJP  #WKT-140  Y2K SWEEP - NO DATE WINDOWING          
003400*                                  IN THIS PROGRAM, RIDE-DATE IS          
003500*                                  CARRIED AS TEXT ONLY                   
003600*          02/11/03 RSM  #WKT-163  NEGATIVE ELEVATIONGAIN WAS             
003700*                                  PRINTING WITHOUT ITS SIGN              
003800*          07/14/04 KTB  #WKT-171  MORE-DATA-SW, ALL-VALID-SW AND         
003900*                                  MULTI-RECORD-SW MOVED BACK TO          
004000*                                  THE 77 LEVEL - SHOP STANDARD           
004100*                                  FOR A STANDALONE SWITCH                
004200*          07/21/04 KTB  #WKT-172  MULTI-RECORD-SW WAS COMING ON          
004300*                                  ONE RECORD LATE - WORKOUT 1's          
004400*                                  LINE WAS MISSING THE "Workout          
004500*                                  n: " PREFIX ON ANY FILE OF 2           
004600*                                  OR MORE RECORDS.  RIDECNV IS           
004700*                                  NOW COUNTED AHEAD OF THE EDIT          
004800*                                  PASS SO THE SWITCH IS RIGHT            
004900*                                  BEFORE RECORD 1's LINE GOES            
005000*          08/02/04 KTB  #WKT-173  RIDECNV-REC WIDENED TO 181 FOR         
005100*                                  RIDEREC's NEW AVGSPEED/MAXSPEED        
005200*                                  ELEVATIONGAIN PICTURES.  ALSO          
005300*                                  DROPPED THE ABEND-AREA WRAPPER         
005400*                                  COPY ABENDREC GOES BARE HERE TH        
005500*                                  SAME AS DALYEDIT DOES IT               
005600******************************************************************        
005700                                                                          
005800         INPUT FILE              -   CONVERTED RIDE FILE                  
005900                                                                          
006000         OUTPUT FILE PRODUCED    -   RIDE VALIDATION REPORT               
006100                                                                          
006200         DUMP FILE               -   SYSOUT                               
006300                                                                          
006400******************************************************************        
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-390.                                                
006800 OBJECT-COMPUTER. IBM-390.                                                
006900 SPECIAL-NAMES.                                                           
007000     UPSI-0 ON STATUS IS RIDEVAL-TRACE-ON                                 
007100            OFF STATUS IS RIDEVAL-TRACE-OFF.                              
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400     SELECT SYSOUT                                                        
007500     ASSIGN TO UT-S-SYSOUT                                                
007600       ORGANIZATION IS SEQUENTIAL.                                        
007700                                                                          
007800     SELECT RIDECNV                                                       
007900     ASSIGN TO UT-S-RIDECNV                                               
008000       ACCESS MODE IS SEQUENTIAL                                          
008100       FILE STATUS IS RIDECNV-STATUS.                                     
008200                                                                          
008300     SELECT RIDERPT                                                       
008400     ASSIGN TO UT-S-RIDERPT                                               
008500       ORGANIZATION IS LINE SEQUENTIAL                                    
008600       FILE STATUS IS RIDERPT-STATUS.                                     
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000 FD  SYSOUT                                                               
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 130 CHARACTERS                                       
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     DATA RECORD IS SYSOUT-REC.                                           
009600 01  SYSOUT-REC  PIC X(130).                                              
009700                                                                          
009800 FD  RIDECNV                                                              
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS RIDECNV-REC.                                          
010300 01  RIDECNV-REC                 PIC X(181).                              
010400 01  RIDECNV-TRACE-VIEW REDEFINES RIDECNV-REC.                            
010500     05  RIDECNV-TRACE-ID        PIC X(20).                               
010600     05  FILLER                  PIC X(161).                              
010700                                                                          
010800 FD  RIDERPT                                                              
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 90 CHARACTERS                                        
011200     DATA RECORD IS RIDERPT-LINE.                                         
011300 01  RIDERPT-LINE                PIC X(90).                               
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600 01  FILE-STATUS-CODES.                                                   
011700     05  RIDECNV-STATUS          PIC X(02).                               
011800         88  RIDECNV-OK              VALUE "00".                          
011900     05  RIDERPT-STATUS          PIC X(02).                               
012000         88  RIDERPT-OK              VALUE "00".                          
012100                                                                          
012200 77  MORE-DATA-SW                PIC X(01) VALUE SPACE.                   
012300     88  MORE-DATA                   VALUE "Y".                           
012400     88  NO-MORE-DATA                VALUE "N".                           
012500                                                                          
012600 77  ALL-VALID-SW                PIC X(01) VALUE SPACE.                   
012700     88  ALL-RECORDS-VALID           VALUE "Y".                           
012800                                                                          
012900 77  MULTI-RECORD-SW             PIC X(01) VALUE SPACE.                   
013000     88  MULTI-RECORD-FILE           VALUE "Y".                           
013100                                                                          
013200 77  WS-TOTAL-RECORDS            PIC 9(7) COMP VALUE ZERO.                
013300                                                                          
013400 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
013500     05  RECORDS-READ            PIC 9(7) COMP.                           
013600     05  WS-ERR-LINE-COUNT       PIC S9(4) COMP.                          
013700     05  WS-MISSING-COUNT        PIC S9(2) COMP.                          
013800     05  WS-SUB                  PIC S9(4) COMP.                          
013900                                                                          
014000 COPY RIDEREC.                                                            
014100                                                                          
014200 01  WS-RPT-LINE-TABLE.                                                   
014300     05  WS-RPT-LINE OCCURS 20 TIMES                                      
014400                                 PIC X(90).                               
014500                                                                          
014600 01  WS-MISSING-TEXT             PIC X(60).                               
014700 01  WS-ONE-LINE                 PIC X(90).                               
014800                                                                          
014900*----------------------------------------------------------------         
015000* NUMBER-TO-TEXT WORK AREA FOR THE "GOT <V>" PORTION OF A RANGE           
015100* ERROR LINE.                                                             
015200*----------------------------------------------------------------         
015300 01  WS-FMT-AREA.                                                         
015400     05  WS-FMT-VALUE            PIC S9(07)V999.                          
015500     05  WS-FMT-DECIMALS         PIC 9(01).                               
015600     05  WS-FMT-EDIT-0           PIC -(07)9.                              
015700     05  WS-FMT-EDIT-1 REDEFINES WS-FMT-EDIT-0                            
015800                                 PIC -(07)9.9.                            
015900     05  WS-FMT-EDIT-2 REDEFINES WS-FMT-EDIT-0                            
016000                                 PIC -(07)9.99.                           
016100     05  WS-FMT-RAW              PIC X(14).                               
016200     05  WS-FMT-LEAD-SP          PIC S9(4) COMP.                          
016300     05  WS-FMT-LEN              PIC S9(4) COMP.                          
016400 01  WS-FMT-TEXT                 PIC X(14).                               
016500                                                                          
016600 COPY ABENDREC.                                                           
016700                                                                          
016800 PROCEDURE DIVISION.                                                      
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017100             UNTIL NO-MORE-DATA.                                          
017200     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
017300     GOBACK.                                                              
017400                                                                          
017500 000-HOUSEKEEPING.                                                        
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
017700     DISPLAY "******** BEGIN JOB RIDEVAL ********".                       
017800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
017900     MOVE "Y" TO ALL-VALID-SW.                                            
018000     MOVE "N" TO MULTI-RECORD-SW.                                         
018100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
018200     IF NOT RIDECNV-OK                                                    
018300         MOVE "MISSING OR UNOPENABLE CONVERTED RIDE FILE"                 
018400             TO ABEND-REASON                                              
018500         GO TO 1000-ABEND-RTN.                                            
018600     PERFORM 805-COUNT-RIDECNV-RTN THRU 805-EXIT.                         
018700     PERFORM 910-READ-RIDECNV THRU 910-EXIT.                              
018800 000-EXIT.                                                                
018900     EXIT.                                                                
019000                                                                          
019100 805-COUNT-RIDECNV-RTN.                                                   
019200     MOVE "805-COUNT-RIDECNV-RTN" TO PARA-NAME.                           
019300*    #WKT-172 LOOK-AHEAD PASS - COUNTS THE RECORDS ON RIDECNV             
019400*    BEFORE ANY REPORT LINE IS WRITTEN SO MULTI-RECORD-SW IS              
019500*    ALREADY SET WHEN RECORD 1's LINE GOES OUT, NOT JUST WHEN             
019600*    RECORD 2 IS REACHED.                                                 
019700     PERFORM 806-COUNT-ONE-RTN THRU 806-EXIT                              
019800             UNTIL RIDECNV-STATUS = "10".                                 
019900     IF WS-TOTAL-RECORDS > 1                                              
020000         MOVE "Y" TO MULTI-RECORD-SW.                                     
020100     CLOSE RIDECNV.                                                       
020200     OPEN INPUT RIDECNV.                                                  
020300 805-EXIT.                                                                
020400     EXIT.                                                                
020500                                                                          
020600 806-COUNT-ONE-RTN.                                                       
020700     READ RIDECNV                                                         
020800         AT END MOVE "10" TO RIDECNV-STATUS                               
020900         NOT AT END ADD 1 TO WS-TOTAL-RECORDS                             
021000     END-READ.                                                            
021100 806-EXIT.                                                                
021200     EXIT.                                                                
021300                                                                          
021400 100-MAINLINE.                                                            
021500     MOVE "100-MAINLINE" TO PARA-NAME.                                    
021600     IF RIDEVAL-TRACE-ON                                                  
021700         DISPLAY "RIDEVAL EDIT RECORD " RECORDS-READ                      
021800                 " ID=" RIDECNV-TRACE-ID.                                 
021900     MOVE ZERO TO WS-ERR-LINE-COUNT.                                      
022000     MOVE RIDECNV-REC TO RIDE-REC.                                        
022100                                                                          
022200     PERFORM 300-REQUIRED-FIELD-EDIT THRU 300-EXIT.                       
022300     PERFORM 400-RANGE-EDITS THRU 400-EXIT.                               
022400     PERFORM 500-CODE-LIST-EDIT THRU 500-EXIT.                            
022500                                                                          
022600     IF WS-ERR-LINE-COUNT = ZERO                                          
022700         PERFORM 700-WRITE-OK-LINE THRU 700-EXIT                          
022800     ELSE                                                                 
022900         MOVE "N" TO ALL-VALID-SW                                         
023000         PERFORM 710-WRITE-ERROR-LINES THRU 710-EXIT.                     
023100     PERFORM 910-READ-RIDECNV THRU 910-EXIT.                              
023200 100-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 300-REQUIRED-FIELD-EDIT.                                                 
023600     MOVE ZERO TO WS-MISSING-COUNT.                                       
023700     MOVE SPACES TO WS-MISSING-TEXT.                                      
023800                                                                          
023900     IF RIDE-REQ-ID = SPACES                                              
024000         PERFORM 320-APPEND-MISSING-RTN THRU 320-EXIT                     
024100         MOVE "id" TO WS-ONE-LINE                                         
024200         PERFORM 330-APPEND-NAME-RTN THRU 330-EXIT.                       
024300     IF RIDE-REQ-DATE = SPACES                                            
024400         PERFORM 320-APPEND-MISSING-RTN THRU 320-EXIT                     
024500         MOVE "date" TO WS-ONE-LINE                                       
024600         PERFORM 330-APPEND-NAME-RTN THRU 330-EXIT.                       
024700     IF NOT RIDE-DURATION-PRESENT                                         
024800         PERFORM 320-APPEND-MISSING-RTN THRU 320-EXIT                     
024900         MOVE "duration" TO WS-ONE-LINE                                   
025000         PERFORM 330-APPEND-NAME-RTN THRU 330-EXIT.                       
025100     IF NOT RIDE-DISTANCE-PRESENT                                         
025200         PERFORM 320-APPEND-MISSING-RTN THRU 320-EXIT                     
025300         MOVE "distance" TO WS-ONE-LINE                                   
025400         PERFORM 330-APPEND-NAME-RTN THRU 330-EXIT.                       
025500                                                                          
025600     IF WS-MISSING-COUNT > ZERO                                           
025700         MOVE SPACES TO WS-RPT-LINE(1)                                    
025800         STRING "Missing required fields: " DELIMITED BY SIZE             
025900                 WS-MISSING-TEXT DELIMITED BY SIZE                        
026000             INTO WS-RPT-LINE(WS-ERR-LINE-COUNT + 1)                      
026100         ADD 1 TO WS-ERR-LINE-COUNT.                                      
026200 300-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 320-APPEND-MISSING-RTN.                                                  
026600     ADD 1 TO WS-MISSING-COUNT.                                           
026700 320-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000 330-APPEND-NAME-RTN.                                                     
027100*    BUILDS THE COMMA-SEPARATED NAME LIST FOR THE MISSING-FIELDS          
027200*    LINE - WS-ONE-LINE HOLDS THE FIELD NAME ON ENTRY.                    
027300     IF WS-MISSING-COUNT = 1                                              
027400         MOVE WS-ONE-LINE TO WS-MISSING-TEXT                              
027500     ELSE                                                                 
027600         STRING WS-MISSING-TEXT DELIMITED BY SPACE                        
027700                 ", " DELIMITED BY SIZE                                   
027800                 WS-ONE-LINE DELIMITED BY SPACE                           
027900             INTO WS-MISSING-TEXT.                                        
028000 330-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 400-RANGE-EDITS.                                                         
028400*    ALL TWELVE NUMERIC FIELDS ARE CHECKED - NO SHORT CIRCUIT.            
028500     IF RIDE-DURATION-PRESENT AND RIDE-DURATION < ZERO                    
028600         MOVE RIDE-DURATION TO WS-FMT-VALUE                               
028700         MOVE 2 TO WS-FMT-DECIMALS                                        
028800         MOVE "duration" TO WS-ONE-LINE                                   
028900         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
029000                                                                          
029100     IF RIDE-DISTANCE-PRESENT AND RIDE-DISTANCE < ZERO                    
029200         MOVE RIDE-DISTANCE TO WS-FMT-VALUE                               
029300         MOVE 2 TO WS-FMT-DECIMALS                                        
029400         MOVE "distance" TO WS-ONE-LINE                                   
029500         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
029600                                                                          
029700     IF RIDE-AVG-SPEED-PRESENT AND RIDE-AVG-SPEED < ZERO                  
029800         MOVE RIDE-AVG-SPEED TO WS-FMT-VALUE                              
029900         MOVE 2 TO WS-FMT-DECIMALS                                        
030000         MOVE "avgSpeed" TO WS-ONE-LINE                                   
030100         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
030200                                                                          
030300     IF RIDE-MAX-SPEED-PRESENT AND RIDE-MAX-SPEED < ZERO                  
030400         MOVE RIDE-MAX-SPEED TO WS-FMT-VALUE                              
030500         MOVE 2 TO WS-FMT-DECIMALS                                        
030600         MOVE "maxSpeed" TO WS-ONE-LINE                                   
030700         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
030800                                                                          
030900     IF RIDE-AVG-HRT-RATE-PRESENT AND RIDE-AVG-HRT-RATE < ZERO            
031000         MOVE RIDE-AVG-HRT-RATE TO WS-FMT-VALUE                           
031100         MOVE 0 TO WS-FMT-DECIMALS                                        
031200         MOVE "avgHeartRate" TO WS-ONE-LINE                               
031300         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
031400                                                                          
031500     IF RIDE-MAX-HRT-RATE-PRESENT AND RIDE-MAX-HRT-RATE < ZERO            
031600         MOVE RIDE-MAX-HRT-RATE TO WS-FMT-VALUE                           
031700         MOVE 0 TO WS-FMT-DECIMALS                                        
031800         MOVE "maxHeartRate" TO WS-ONE-LINE                               
031900         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
032000                                                                          
032100     IF RIDE-AVG-CADENCE-PRESENT AND RIDE-AVG-CADENCE < ZERO              
032200         MOVE RIDE-AVG-CADENCE TO WS-FMT-VALUE                            
032300         MOVE 0 TO WS-FMT-DECIMALS                                        
032400         MOVE "avgCadence" TO WS-ONE-LINE                                 
032500         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
032600                                                                          
032700     IF RIDE-MAX-CADENCE-PRESENT AND RIDE-MAX-CADENCE < ZERO              
032800         MOVE RIDE-MAX-CADENCE TO WS-FMT-VALUE                            
032900         MOVE 0 TO WS-FMT-DECIMALS                                        
033000         MOVE "maxCadence" TO WS-ONE-LINE                                 
033100         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
033200                                                                          
033300     IF RIDE-AVG-POWER-PRESENT AND RIDE-AVG-POWER < ZERO                  
033400         MOVE RIDE-AVG-POWER TO WS-FMT-VALUE                              
033500         MOVE 0 TO WS-FMT-DECIMALS                                        
033600         MOVE "avgPower" TO WS-ONE-LINE                                   
033700         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
033800                                                                          
033900     IF RIDE-MAX-POWER-PRESENT AND RIDE-MAX-POWER < ZERO                  
034000         MOVE RIDE-MAX-POWER TO WS-FMT-VALUE                              
034100         MOVE 0 TO WS-FMT-DECIMALS                                        
034200         MOVE "maxPower" TO WS-ONE-LINE                                   
034300         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
034400                                                                          
034500     IF RIDE-CALORIES-PRESENT AND RIDE-CALORIES < ZERO                    
034600         MOVE RIDE-CALORIES TO WS-FMT-VALUE                               
034700         MOVE 0 TO WS-FMT-DECIMALS                                        
034800         MOVE "calories" TO WS-ONE-LINE                                   
034900         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
035000                                                                          
035100     IF RIDE-ELEV-GAIN-PRESENT AND RIDE-ELEV-GAIN < ZERO                  
035200         MOVE RIDE-ELEV-GAIN TO WS-FMT-VALUE                              
035300         MOVE 1 TO WS-FMT-DECIMALS                                        
035400         MOVE "elevationGain" TO WS-ONE-LINE                              
035500         PERFORM 450-BUILD-RANGE-ERROR THRU 450-EXIT.                     
035600 400-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 450-BUILD-RANGE-ERROR.                                                   
036000     PERFORM 480-FORMAT-NUMBER-RTN THRU 480-EXIT.                         
036100     IF WS-ERR-LINE-COUNT < 20                                            
036200         ADD 1 TO WS-ERR-LINE-COUNT                                       
036300         STRING "Field '" DELIMITED BY SIZE                               
036400                 WS-ONE-LINE DELIMITED BY SPACE                           
036500                 "' should be >= 0, got " DELIMITED BY SIZE               
036600                 WS-FMT-TEXT DELIMITED BY SPACE                           
036700             INTO WS-RPT-LINE(WS-ERR-LINE-COUNT).                         
036800 450-EXIT.                                                                
036900     EXIT.                                                                
037000                                                                          
037100 480-FORMAT-NUMBER-RTN.                                                   
037200     IF WS-FMT-DECIMALS = 0                                               
037300         MOVE WS-FMT-VALUE TO WS-FMT-EDIT-0                               
037400         MOVE WS-FMT-EDIT-0 TO WS-FMT-RAW                                 
037500     ELSE                                                                 
037600     IF WS-FMT-DECIMALS = 1                                               
037700         MOVE WS-FMT-VALUE TO WS-FMT-EDIT-1                               
037800         MOVE WS-FMT-EDIT-1 TO WS-FMT-RAW                                 
037900     ELSE                                                                 
038000         MOVE WS-FMT-VALUE TO WS-FMT-EDIT-2                               
038100         MOVE WS-FMT-EDIT-2 TO WS-FMT-RAW.                                
038200                                                                          
038300     MOVE ZERO TO WS-FMT-LEAD-SP.                                         
038400     INSPECT WS-FMT-RAW TALLYING WS-FMT-LEAD-SP FOR LEADING               
038500             SPACES.                                                      
038600     COMPUTE WS-FMT-LEN = LENGTH OF WS-FMT-RAW - WS-FMT-LEAD-SP.          
038700     MOVE SPACES TO WS-FMT-TEXT.                                          
038800     IF WS-FMT-LEN > ZERO                                                 
038900         MOVE WS-FMT-RAW(WS-FMT-LEAD-SP + 1: WS-FMT-LEN)                  
039000             TO WS-FMT-TEXT.                                              
039100 480-EXIT.                                                                
039200     EXIT.                                                                
039300                                                                          
039400 500-CODE-LIST-EDIT.                                                      
039500     IF RIDE-WORKOUT-TYPE NOT = SPACES                                    
039600         IF NOT RIDE-WORKOUT-TYPE-VALID                                   
039700             IF WS-ERR-LINE-COUNT < 20                                    
039800                 ADD 1 TO WS-ERR-LINE-COUNT                               
039900                 STRING "Field 'workoutType' should be a "                
040000                         DELIMITED BY SIZE                                
040100                         "recognised code, got '"                         
040200                         DELIMITED BY SIZE                                
040300                         RIDE-WORKOUT-TYPE DELIMITED BY SPACE             
040400                         "'" DELIMITED BY SIZE                            
040500                     INTO WS-RPT-LINE(WS-ERR-LINE-COUNT)                  
040600             END-IF                                                       
040700         END-IF.                                                          
040800 500-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 700-WRITE-OK-LINE.                                                       
041200     MOVE SPACES TO RIDERPT-LINE.                                         
041300     IF MULTI-RECORD-FILE                                                 
041400         STRING "Workout " DELIMITED BY SIZE                              
041500                 RECORDS-READ DELIMITED BY SIZE                           
041600                 ": Workout '" DELIMITED BY SIZE                          
041700                 RIDE-REQ-ID DELIMITED BY SPACE                           
041800                 "' is valid" DELIMITED BY SIZE                           
041900             INTO RIDERPT-LINE                                            
042000     ELSE                                                                 
042100         STRING "Workout '" DELIMITED BY SIZE                             
042200                 RIDE-REQ-ID DELIMITED BY SPACE                           
042300                 "' is valid" DELIMITED BY SIZE                           
042400             INTO RIDERPT-LINE.                                           
042500     WRITE RIDERPT-LINE.                                                  
042600 700-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 710-WRITE-ERROR-LINES.                                                   
043000     PERFORM 720-WRITE-ONE-ERROR-RTN                                      
043100         VARYING WS-SUB FROM 1 BY 1                                       
043200         UNTIL WS-SUB > WS-ERR-LINE-COUNT.                                
043300 710-EXIT.                                                                
043400     EXIT.                                                                
043500                                                                          
043600 720-WRITE-ONE-ERROR-RTN.                                                 
043700     MOVE SPACES TO RIDERPT-LINE.                                         
043800     IF MULTI-RECORD-FILE                                                 
043900         STRING "Workout " DELIMITED BY SIZE                              
044000                 RECORDS-READ DELIMITED BY SIZE                           
044100                 ": " DELIMITED BY SIZE                                   
044200                 WS-RPT-LINE(WS-SUB) DELIMITED BY SIZE                    
044300             INTO RIDERPT-LINE                                            
044400     ELSE                                                                 
044500         MOVE WS-RPT-LINE(WS-SUB) TO RIDERPT-LINE.                        
044600     WRITE RIDERPT-LINE.                                                  
044700                                                                          
044800 800-OPEN-FILES.                                                          
044900     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
045000     OPEN INPUT RIDECNV.                                                  
045100     OPEN OUTPUT RIDERPT, SYSOUT.                                         
045200 800-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 850-CLOSE-FILES.                                                         
045600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
045700     CLOSE RIDECNV, RIDERPT, SYSOUT.                                      
045800 850-EXIT.                                                                
045900     EXIT.                                                                
046000                                                                          
046100 900-CLEANUP.                                                             
046200     MOVE "900-CLEANUP" TO PARA-NAME.                                     
046300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
046400     IF ALL-RECORDS-VALID                                                 
046500         STRING "All " DELIMITED BY SIZE                                  
046600                 RECORDS-READ DELIMITED BY SIZE                           
046700                 " file(s) are valid!" DELIMITED BY SIZE                  
046800             INTO WS-ONE-LINE                                             
046900         DISPLAY WS-ONE-LINE                                              
047000     ELSE                                                                 
047100         DISPLAY "Some files have validation errors".                     
047200     DISPLAY "******** NORMAL END OF JOB RIDEVAL ********".               
047300     IF ALL-RECORDS-VALID                                                 
047400         MOVE +0 TO RETURN-CODE                                           
047500     ELSE                                                                 
047600         MOVE +1 TO RETURN-CODE.                                          
047700 900-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 910-READ-RIDECNV.                                                        
048100     READ RIDECNV                                                         
048200         AT END MOVE "N" TO MORE-DATA-SW                                  
048300         GO TO 910-EXIT                                                   
048400     END-READ.                                                            
048500     MOVE "Y" TO MORE-DATA-SW.                                            
048600     ADD 1 TO RECORDS-READ.                                               
048700 910-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 1000-ABEND-RTN.                                                          
049100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
049200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
049300     DISPLAY "*** ABNORMAL END OF JOB - RIDEVAL ***"                      
049400             UPON CONSOLE.                                                
049500     MOVE +1 TO RETURN-CODE.                                              
049600     GOBACK.                                                              
