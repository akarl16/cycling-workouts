000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RIDECNVT.                                                   
000400 AUTHOR. R S MEADE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/09/25.                                                  
000700 DATE-COMPILED. 09/09/25.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM EDITS AND CONVERTS THE RAW RIDE-TRACKING          
001400*          FEED (ONE DELIMITED TEXT LINE PER RIDE, HEADER LINE            
001500*          FIRST) INTO FIXED-FORM RIDE RECORDS FOR RIDEVAL.               
001600*                                                                         
001700*          EACH OF THE SIXTEEN FIELDS IS CONVERTED TO ITS OWN             
001800*          TYPE - TEXT IS TRIMMED, NUMBERS ARE PARSED AND                 
001900*          TRUNCATED (NEVER ROUNDED) TO THE RETAINED PRECISION.           
002000*          A BLANK OR UNPARSEABLE VALUE BECOMES "ABSENT", NOT             
002100*          ZERO.  A RECORD WITH NOTHING ON IT AT ALL IS DROPPED.          
002200*                                                                         
002300*          CHANGE LOG                                                     
002400*          09/09/25 RSM  #WKT-100  ORIGINAL PROGRAM                       
002500*          09/15/25 RSM  #WKT-101  DROP RECORDS WITH ALL FIELDS           
002600*                                  ABSENT INSTEAD OF WRITING A            
002700*                                  BLANK OUTPUT RECORD                    
002800*          09/29/25 DTW  #WKT-106  DASH-PREFIXED (NEGATIVE) RAW           
002900*                                  VALUES WERE COMING OUT POSITIVE        
003000*          10/06/98 CJP  #WKT-140  Y2K SWEEP - CURR-DTE COMPARE ON        
003100*                                  RIDE-DATE CONFIRMED TEXT-ONLY,         
003200*                                  NO WINDOWING NEEDED HERE               
003300*          02/11/03 RSM  #WKT-162  ELEVATIONGAIN WAS RETAINING TWO        
003400*                                  FRACTION DIGITS INSTEAD OF ONE         
003500*          07/14/04 KTB  #WKT-171  MORE-DATA-SW MOVED BACK TO THE         
003600*                                  77 LEVEL - SHOP STANDARD FOR A         
003700*                                  STANDALONE SWITCH LIKE THIS ONE        
003800*          08/02/04 KTB  #WKT-173  RIDECNV-REC WIDENED TO 181 FOR         
003900*                                  RIDEREC's NEW AVGSPEED/MAXSPEED        
004000*                                  ELEVATIONGAIN PICTURES.  ALSO          
004100*                                  DROPPED THE ABEND-AREA WRAPPER         
004200*                                  COPY ABENDREC GOES BARE HERE TH        
004300*                                  SAME AS DALYEDIT DOES IT               
004400******************************************************************        
004500                                                                          
004600         INPUT FILE              -   RAW RIDE-TRACKING FEED               
004700                                                                          
004800         OUTPUT FILE PRODUCED    -   CONVERTED RIDE FILE                  
004900                                                                          
005000         DUMP FILE               -   SYSOUT                               
005100                                                                          
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-390.                                                
005600 OBJECT-COMPUTER. IBM-390.                                                
005700 SPECIAL-NAMES.                                                           
005800     CLASS DECIMAL-DIGIT-CLASS IS "0" THRU "9".                           
005900     UPSI-0 ON STATUS IS RIDECNVT-TRACE-ON                                
006000             OFF STATUS IS RIDECNVT-TRACE-OFF.                            
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SYSOUT                                                        
006400     ASSIGN TO UT-S-SYSOUT                                                
006500       ORGANIZATION IS SEQUENTIAL.                                        
006600                                                                          
006700     SELECT RAWRIDE                                                       
006800     ASSIGN TO UT-S-RAWRIDE                                               
006900       ORGANIZATION IS LINE SEQUENTIAL                                    
007000       FILE STATUS IS RAWRIDE-STATUS.                                     
007100                                                                          
007200     SELECT RIDECNV                                                       
007300     ASSIGN TO UT-S-RIDECNV                                               
007400       ACCESS MODE IS SEQUENTIAL                                          
007500       FILE STATUS IS RIDECNV-STATUS.                                     
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  SYSOUT                                                               
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 130 CHARACTERS                                       
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS SYSOUT-REC.                                           
008500 01  SYSOUT-REC  PIC X(130).                                              
008600                                                                          
008700****** ONE DELIMITED LINE PER RIDE - HEADER LINE, THEN DATA               
008800 FD  RAWRIDE                                                              
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 340 CHARACTERS                                       
009200     DATA RECORD IS RAWRIDE-LINE.                                         
009300 01  RAWRIDE-LINE                PIC X(340).                              
009400                                                                          
009500 FD  RIDECNV                                                              
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD                                           
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     DATA RECORD IS RIDECNV-REC.                                          
010000 01  RIDECNV-REC                 PIC X(181).                              
010100 01  RIDECNV-TRACE-VIEW REDEFINES RIDECNV-REC.                            
010200     05  RIDECNV-TRACE-ID        PIC X(20).                               
010300     05  FILLER                  PIC X(161).                              
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600 01  FILE-STATUS-CODES.                                                   
010700     05  RAWRIDE-STATUS          PIC X(02).                               
010800         88  RAWRIDE-OK              VALUE "00".                          
010900         88  RAWRIDE-EOF             VALUE "10".                          
011000     05  RIDECNV-STATUS          PIC X(02).                               
011100         88  RIDECNV-OK              VALUE "00".                          
011200                                                                          
011300 77  MORE-DATA-SW                PIC X(01) VALUE SPACE.                   
011400     88  MORE-DATA                   VALUE "Y".                           
011500     88  NO-MORE-DATA                VALUE "N".                           
011600                                                                          
011700 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
011800     05  RECORDS-READ            PIC 9(7) COMP.                           
011900     05  RECORDS-CONVERTED       PIC 9(7) COMP.                           
012000     05  WS-PRESENT-COUNT        PIC S9(3) COMP.                          
012100                                                                          
012200 COPY RIDEREC.                                                            
012300                                                                          
012400 01  WS-RAW-FIELDS.                                                       
012500     05  WS-RAW-ID               PIC X(20).                               
012600     05  WS-RAW-DATE             PIC X(20).                               
012700     05  WS-RAW-DURATION         PIC X(20).                               
012800     05  WS-RAW-DISTANCE         PIC X(20).                               
012900     05  WS-RAW-AVG-SPEED        PIC X(20).                               
013000     05  WS-RAW-MAX-SPEED        PIC X(20).                               
013100     05  WS-RAW-AVG-HRT-RATE     PIC X(20).                               
013200     05  WS-RAW-MAX-HRT-RATE     PIC X(20).                               
013300     05  WS-RAW-AVG-CADENCE      PIC X(20).                               
013400     05  WS-RAW-MAX-CADENCE      PIC X(20).                               
013500     05  WS-RAW-AVG-POWER        PIC X(20).                               
013600     05  WS-RAW-MAX-POWER        PIC X(20).                               
013700     05  WS-RAW-CALORIES         PIC X(20).                               
013800     05  WS-RAW-ELEV-GAIN        PIC X(20).                               
013900     05  WS-RAW-WORKOUT-TYPE     PIC X(20).                               
014000     05  WS-RAW-NOTES            PIC X(20).                               
014100 01  WS-RAW-FIELDS-FLAT REDEFINES WS-RAW-FIELDS                           
014200                                 PIC X(320).                              
014300                                                                          
014400*----------------------------------------------------------------         
014500* SHARED TRIM/PARSE WORK AREA - ONE FIELD AT A TIME PASSES                
014600* THROUGH HERE ON ITS WAY INTO RIDE-REC.                                  
014700*----------------------------------------------------------------         
014800 01  WS-CONV-AREA.                                                        
014900     05  WS-CONV-RAW-TEXT        PIC X(20).                               
015000     05  WS-CONV-REV             PIC X(20).                               
015100     05  WS-CONV-TRAIL-SP        PIC S9(4) COMP.                          
015200     05  WS-CONV-LEN             PIC S9(4) COMP.                          
015300     05  WS-CONV-VALID-SW        PIC X(01).                               
015400         88  WS-CONV-IS-VALID        VALUE "Y".                           
015500         88  WS-CONV-IS-INVALID      VALUE "N".                           
015600     05  WS-CONV-NEG-SW          PIC X(01).                               
015700     05  WS-CONV-DIGIT-START     PIC S9(4) COMP.                          
015800     05  WS-CONV-DOT-COUNT       PIC S9(4) COMP.                          
015900     05  WS-CONV-INT-TEXT        PIC X(20).                               
016000     05  WS-CONV-INT-LEN         PIC S9(4) COMP.                          
016100     05  WS-CONV-FRAC-TEXT       PIC X(20).                               
016200     05  WS-CONV-FRAC-LEN        PIC S9(4) COMP.                          
016300     05  WS-CONV-FRAC-BUF        PIC X(03).                               
016400     05  WS-CONV-UNSIGNED.                                                
016500         10  WS-CONV-U-INT       PIC 9(07).                               
016600         10  WS-CONV-U-FRAC      PIC 9(03).                               
016700     05  WS-CONV-UNSIGNED-NUM REDEFINES WS-CONV-UNSIGNED                  
016800                                 PIC 9(07)V999.                           
016900     05  WS-CONV-RESULT          PIC S9(07)V999.                          
017000                                                                          
017100 01  WS-TRIMMED-TEXT             PIC X(20).                               
017200                                                                          
017300 COPY ABENDREC.                                                           
017400                                                                          
017500 PROCEDURE DIVISION.                                                      
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017800             UNTIL NO-MORE-DATA.                                          
017900     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
018000     MOVE +0 TO RETURN-CODE.                                              
018100     GOBACK.                                                              
018200                                                                          
018300 000-HOUSEKEEPING.                                                        
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
018500     DISPLAY "******** BEGIN JOB RIDECNVT ********".                      
018600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
018700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
018800     IF NOT RAWRIDE-OK                                                    
018900         MOVE "MISSING OR UNOPENABLE RAW RIDE FILE"                       
019000             TO ABEND-REASON                                              
019100         GO TO 1000-ABEND-RTN.                                            
019200*    THROW AWAY THE HEADER LINE - IT ONLY NAMES THE FIELDS                
019300     PERFORM 910-READ-RAWRIDE THRU 910-EXIT.                              
019400     PERFORM 910-READ-RAWRIDE THRU 910-EXIT.                              
019500 000-EXIT.                                                                
019600     EXIT.                                                                
019700                                                                          
019800 100-MAINLINE.                                                            
019900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
020000     PERFORM 200-CONVERT-RECORD-RTN THRU 200-EXIT.                        
020100     IF WS-PRESENT-COUNT = ZERO                                           
020200         DISPLAY "SKIPPING BLANK RIDE RECORD"                             
020300     ELSE                                                                 
020400         ADD 1 TO RECORDS-CONVERTED                                       
020500         PERFORM 300-WRITE-RIDECNV THRU 300-EXIT                          
020600         IF RIDE-ID = SPACES                                              
020700             DISPLAY "Converted workout unknown"                          
020800         ELSE                                                             
020900             DISPLAY "Converted workout " RIDE-ID.                        
021000     PERFORM 910-READ-RAWRIDE THRU 910-EXIT.                              
021100 100-EXIT.                                                                
021200     EXIT.                                                                
021300                                                                          
021400 200-CONVERT-RECORD-RTN.                                                  
021500     INITIALIZE RIDE-REC.                                                 
021600     MOVE ZERO TO WS-PRESENT-COUNT.                                       
021700     UNSTRING RAWRIDE-LINE DELIMITED BY ","                               
021800         INTO WS-RAW-ID,        WS-RAW-DATE,                              
021900              WS-RAW-DURATION,  WS-RAW-DISTANCE,                          
022000              WS-RAW-AVG-SPEED, WS-RAW-MAX-SPEED,                         
022100              WS-RAW-AVG-HRT-RATE, WS-RAW-MAX-HRT-RATE,                   
022200              WS-RAW-AVG-CADENCE,  WS-RAW-MAX-CADENCE,                    
022300              WS-RAW-AVG-POWER,    WS-RAW-MAX-POWER,                      
022400              WS-RAW-CALORIES,     WS-RAW-ELEV-GAIN,                      
022500              WS-RAW-WORKOUT-TYPE, WS-RAW-NOTES                           
022600     END-UNSTRING.                                                        
022700     IF RIDECNVT-TRACE-ON                                                 
022800         DISPLAY "RIDECNVT RAW FIELDS " WS-RAW-FIELDS-FLAT.               
022900                                                                          
023000     PERFORM 210-CONVERT-STRINGS THRU 210-EXIT.                           
023100     PERFORM 220-CONVERT-NUMBERS THRU 220-EXIT.                           
023200 200-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 210-CONVERT-STRINGS.                                                     
023600*    STRING FIELDS - TRIM AND KEEP.  BLANK STAYS BLANK (ABSENT).          
023700     MOVE WS-RAW-ID TO WS-CONV-RAW-TEXT.                                  
023800     PERFORM 250-TRIM-TEXT-RTN THRU 250-EXIT.                             
023900     IF WS-CONV-LEN > ZERO                                                
024000         MOVE WS-TRIMMED-TEXT TO RIDE-ID                                  
024100         ADD 1 TO WS-PRESENT-COUNT.                                       
024200                                                                          
024300     MOVE WS-RAW-DATE TO WS-CONV-RAW-TEXT.                                
024400     PERFORM 250-TRIM-TEXT-RTN THRU 250-EXIT.                             
024500     IF WS-CONV-LEN > ZERO                                                
024600         MOVE WS-TRIMMED-TEXT TO RIDE-DATE                                
024700         ADD 1 TO WS-PRESENT-COUNT.                                       
024800                                                                          
024900     MOVE WS-RAW-WORKOUT-TYPE TO WS-CONV-RAW-TEXT.                        
025000     PERFORM 250-TRIM-TEXT-RTN THRU 250-EXIT.                             
025100     IF WS-CONV-LEN > ZERO                                                
025200         MOVE WS-TRIMMED-TEXT TO RIDE-WORKOUT-TYPE                        
025300         ADD 1 TO WS-PRESENT-COUNT.                                       
025400                                                                          
025500     MOVE WS-RAW-NOTES TO WS-CONV-RAW-TEXT.                               
025600     PERFORM 250-TRIM-TEXT-RTN THRU 250-EXIT.                             
025700     IF WS-CONV-LEN > ZERO                                                
025800         MOVE WS-TRIMMED-TEXT TO RIDE-NOTES                               
025900         ADD 1 TO WS-PRESENT-COUNT.                                       
026000 210-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 220-CONVERT-NUMBERS.                                                     
026400*    NUMBER FIELDS - 2 FRACTION DIGITS RETAINED                           
026500     MOVE WS-RAW-DURATION TO WS-CONV-RAW-TEXT.                            
026600     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
026700     IF WS-CONV-IS-VALID                                                  
026800         MOVE "Y" TO RIDE-DURATION-FLAG                                   
026900         MOVE WS-CONV-RESULT TO RIDE-DURATION                             
027000         ADD 1 TO WS-PRESENT-COUNT                                        
027100     ELSE                                                                 
027200         MOVE "N" TO RIDE-DURATION-FLAG.                                  
027300                                                                          
027400     MOVE WS-RAW-DISTANCE TO WS-CONV-RAW-TEXT.                            
027500     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
027600     IF WS-CONV-IS-VALID                                                  
027700         MOVE "Y" TO RIDE-DISTANCE-FLAG                                   
027800         MOVE WS-CONV-RESULT TO RIDE-DISTANCE                             
027900         ADD 1 TO WS-PRESENT-COUNT                                        
028000     ELSE                                                                 
028100         MOVE "N" TO RIDE-DISTANCE-FLAG.                                  
028200                                                                          
028300     MOVE WS-RAW-AVG-SPEED TO WS-CONV-RAW-TEXT.                           
028400     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
028500     IF WS-CONV-IS-VALID                                                  
028600         MOVE "Y" TO RIDE-AVG-SPEED-FLAG                                  
028700         MOVE WS-CONV-RESULT TO RIDE-AVG-SPEED                            
028800         ADD 1 TO WS-PRESENT-COUNT                                        
028900     ELSE                                                                 
029000         MOVE "N" TO RIDE-AVG-SPEED-FLAG.                                 
029100                                                                          
029200     MOVE WS-RAW-MAX-SPEED TO WS-CONV-RAW-TEXT.                           
029300     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
029400     IF WS-CONV-IS-VALID                                                  
029500         MOVE "Y" TO RIDE-MAX-SPEED-FLAG                                  
029600         MOVE WS-CONV-RESULT TO RIDE-MAX-SPEED                            
029700         ADD 1 TO WS-PRESENT-COUNT                                        
029800     ELSE                                                                 
029900         MOVE "N" TO RIDE-MAX-SPEED-FLAG.                                 
030000                                                                          
030100*    ELEVATIONGAIN RETAINS ONLY 1 FRACTION DIGIT - #WKT-162               
030200     MOVE WS-RAW-ELEV-GAIN TO WS-CONV-RAW-TEXT.                           
030300     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
030400     IF WS-CONV-IS-VALID                                                  
030500         MOVE "Y" TO RIDE-ELEV-GAIN-FLAG                                  
030600         MOVE WS-CONV-RESULT TO RIDE-ELEV-GAIN                            
030700         ADD 1 TO WS-PRESENT-COUNT                                        
030800     ELSE                                                                 
030900         MOVE "N" TO RIDE-ELEV-GAIN-FLAG.                                 
031000                                                                          
031100*    INTEGER FIELDS - PARSED AS DECIMAL, TRUNCATED TO WHOLE               
031200     MOVE WS-RAW-AVG-HRT-RATE TO WS-CONV-RAW-TEXT.                        
031300     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
031400     IF WS-CONV-IS-VALID                                                  
031500         MOVE "Y" TO RIDE-AVG-HRT-RATE-FLAG                               
031600         MOVE WS-CONV-RESULT TO RIDE-AVG-HRT-RATE                         
031700         ADD 1 TO WS-PRESENT-COUNT                                        
031800     ELSE                                                                 
031900         MOVE "N" TO RIDE-AVG-HRT-RATE-FLAG.                              
032000                                                                          
032100     MOVE WS-RAW-MAX-HRT-RATE TO WS-CONV-RAW-TEXT.                        
032200     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
032300     IF WS-CONV-IS-VALID                                                  
032400         MOVE "Y" TO RIDE-MAX-HRT-RATE-FLAG                               
032500         MOVE WS-CONV-RESULT TO RIDE-MAX-HRT-RATE                         
032600         ADD 1 TO WS-PRESENT-COUNT                                        
032700     ELSE                                                                 
032800         MOVE "N" TO RIDE-MAX-HRT-RATE-FLAG.                              
032900                                                                          
033000     MOVE WS-RAW-AVG-CADENCE TO WS-CONV-RAW-TEXT.                         
033100     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
033200     IF WS-CONV-IS-VALID                                                  
033300         MOVE "Y" TO RIDE-AVG-CADENCE-FLAG                                
033400         MOVE WS-CONV-RESULT TO RIDE-AVG-CADENCE                          
033500         ADD 1 TO WS-PRESENT-COUNT                                        
033600     ELSE                                                                 
033700         MOVE "N" TO RIDE-AVG-CADENCE-FLAG.                               
033800                                                                          
033900     MOVE WS-RAW-MAX-CADENCE TO WS-CONV-RAW-TEXT.                         
034000     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
034100     IF WS-CONV-IS-VALID                                                  
034200         MOVE "Y" TO RIDE-MAX-CADENCE-FLAG                                
034300         MOVE WS-CONV-RESULT TO RIDE-MAX-CADENCE                          
034400         ADD 1 TO WS-PRESENT-COUNT                                        
034500     ELSE                                                                 
034600         MOVE "N" TO RIDE-MAX-CADENCE-FLAG.                               
034700                                                                          
034800     MOVE WS-RAW-AVG-POWER TO WS-CONV-RAW-TEXT.                           
034900     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
035000     IF WS-CONV-IS-VALID                                                  
035100         MOVE "Y" TO RIDE-AVG-POWER-FLAG                                  
035200         MOVE WS-CONV-RESULT TO RIDE-AVG-POWER                            
035300         ADD 1 TO WS-PRESENT-COUNT                                        
035400     ELSE                                                                 
035500         MOVE "N" TO RIDE-AVG-POWER-FLAG.                                 
035600                                                                          
035700     MOVE WS-RAW-MAX-POWER TO WS-CONV-RAW-TEXT.                           
035800     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
035900     IF WS-CONV-IS-VALID                                                  
036000         MOVE "Y" TO RIDE-MAX-POWER-FLAG                                  
036100         MOVE WS-CONV-RESULT TO RIDE-MAX-POWER                            
036200         ADD 1 TO WS-PRESENT-COUNT                                        
036300     ELSE                                                                 
036400         MOVE "N" TO RIDE-MAX-POWER-FLAG.                                 
036500                                                                          
036600     MOVE WS-RAW-CALORIES TO WS-CONV-RAW-TEXT.                            
036700     PERFORM 260-PARSE-NUMBER-RTN THRU 260-EXIT.                          
036800     IF WS-CONV-IS-VALID                                                  
036900         MOVE "Y" TO RIDE-CALORIES-FLAG                                   
037000         MOVE WS-CONV-RESULT TO RIDE-CALORIES                             
037100         ADD 1 TO WS-PRESENT-COUNT                                        
037200     ELSE                                                                 
037300         MOVE "N" TO RIDE-CALORIES-FLAG.                                  
037400 220-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 250-TRIM-TEXT-RTN.                                                       
037800*    STRLTH'S REVERSE/INSPECT IDIOM - LEAVES WS-CONV-LEN HOLDING          
037900*    THE TRIMMED LENGTH AND WS-TRIMMED-TEXT HOLDING THE TEXT.             
038000     MOVE SPACES TO WS-TRIMMED-TEXT.                                      
038100     MOVE FUNCTION REVERSE(WS-CONV-RAW-TEXT) TO WS-CONV-REV.              
038200     INSPECT WS-CONV-REV REPLACING ALL LOW-VALUES BY SPACES.              
038300     MOVE ZERO TO WS-CONV-TRAIL-SP.                                       
038400     INSPECT WS-CONV-REV TALLYING WS-CONV-TRAIL-SP                        
038500         FOR LEADING SPACES.                                              
038600     COMPUTE WS-CONV-LEN =                                                
038700         LENGTH OF WS-CONV-RAW-TEXT - WS-CONV-TRAIL-SP.                   
038800     IF WS-CONV-LEN > ZERO                                                
038900         MOVE WS-CONV-RAW-TEXT(1:WS-CONV-LEN) TO WS-TRIMMED-TEXT.         
039000 250-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 260-PARSE-NUMBER-RTN.                                                    
039400     MOVE "Y" TO WS-CONV-VALID-SW.                                        
039500     PERFORM 250-TRIM-TEXT-RTN THRU 250-EXIT.                             
039600     IF WS-CONV-LEN = ZERO                                                
039700         MOVE "N" TO WS-CONV-VALID-SW                                     
039800         GO TO 260-EXIT.                                                  
039900                                                                          
040000     MOVE "N" TO WS-CONV-NEG-SW.                                          
040100     MOVE 1 TO WS-CONV-DIGIT-START.                                       
040200     IF WS-TRIMMED-TEXT(1:1) = "-"                                        
040300         MOVE "Y" TO WS-CONV-NEG-SW                                       
040400         MOVE 2 TO WS-CONV-DIGIT-START.                                   
040500     IF WS-CONV-DIGIT-START > WS-CONV-LEN                                 
040600         MOVE "N" TO WS-CONV-VALID-SW                                     
040700         GO TO 260-EXIT.                                                  
040800                                                                          
040900     MOVE ZERO TO WS-CONV-DOT-COUNT.                                      
041000     INSPECT WS-TRIMMED-TEXT(WS-CONV-DIGIT-START:                         
041100             WS-CONV-LEN - WS-CONV-DIGIT-START + 1)                       
041200         TALLYING WS-CONV-DOT-COUNT FOR ALL ".".                          
041300     IF WS-CONV-DOT-COUNT > 1                                             
041400         MOVE "N" TO WS-CONV-VALID-SW                                     
041500         GO TO 260-EXIT.                                                  
041600                                                                          
041700     MOVE SPACES TO WS-CONV-INT-TEXT, WS-CONV-FRAC-TEXT.                  
041800     MOVE ZERO TO WS-CONV-INT-LEN, WS-CONV-FRAC-LEN.                      
041900     UNSTRING WS-TRIMMED-TEXT(WS-CONV-DIGIT-START:                        
042000             WS-CONV-LEN - WS-CONV-DIGIT-START + 1)                       
042100         DELIMITED BY "."                                                 
042200         INTO WS-CONV-INT-TEXT  COUNT IN WS-CONV-INT-LEN                  
042300              WS-CONV-FRAC-TEXT COUNT IN WS-CONV-FRAC-LEN                 
042400     END-UNSTRING.                                                        
042500                                                                          
042600     IF WS-CONV-INT-LEN = ZERO AND WS-CONV-FRAC-LEN = ZERO                
042700         MOVE "N" TO WS-CONV-VALID-SW                                     
042800         GO TO 260-EXIT.                                                  
042900     IF WS-CONV-INT-LEN > ZERO                                            
043000         IF WS-CONV-INT-TEXT(1:WS-CONV-INT-LEN)                           
043100                 IS NOT DECIMAL-DIGIT-CLASS                               
043200             MOVE "N" TO WS-CONV-VALID-SW                                 
043300             GO TO 260-EXIT.                                              
043400     IF WS-CONV-FRAC-LEN > ZERO                                           
043500         IF WS-CONV-FRAC-TEXT(1:WS-CONV-FRAC-LEN)                         
043600                 IS NOT DECIMAL-DIGIT-CLASS                               
043700             MOVE "N" TO WS-CONV-VALID-SW                                 
043800             GO TO 260-EXIT.                                              
043900                                                                          
044000     MOVE ZERO TO WS-CONV-U-INT, WS-CONV-U-FRAC.                          
044100     IF WS-CONV-INT-LEN > ZERO                                            
044200         MOVE WS-CONV-INT-TEXT(1:WS-CONV-INT-LEN)                         
044300             TO WS-CONV-U-INT.                                            
044400     MOVE SPACES TO WS-CONV-FRAC-BUF.                                     
044500     IF WS-CONV-FRAC-LEN > ZERO                                           
044600         MOVE WS-CONV-FRAC-TEXT(1:WS-CONV-FRAC-LEN)                       
044700             TO WS-CONV-FRAC-BUF.                                         
044800     INSPECT WS-CONV-FRAC-BUF REPLACING ALL SPACE BY "0".                 
044900     MOVE WS-CONV-FRAC-BUF TO WS-CONV-U-FRAC.                             
045000                                                                          
045100     IF WS-CONV-NEG-SW = "Y"                                              
045200         COMPUTE WS-CONV-RESULT = ZERO - WS-CONV-UNSIGNED-NUM             
045300     ELSE                                                                 
045400         MOVE WS-CONV-UNSIGNED-NUM TO WS-CONV-RESULT.                     
045500 260-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 300-WRITE-RIDECNV.                                                       
045900     MOVE RIDE-REC TO RIDECNV-REC.                                        
046000     IF RIDECNVT-TRACE-ON                                                 
046100         DISPLAY "RIDECNVT WRITE RECORD " RIDECNV-TRACE-ID.               
046200     WRITE RIDECNV-REC.                                                   
046300 300-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600 800-OPEN-FILES.                                                          
046700     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
046800     OPEN INPUT RAWRIDE.                                                  
046900     OPEN OUTPUT RIDECNV, SYSOUT.                                         
047000 800-EXIT.                                                                
047100     EXIT.                                                                
047200                                                                          
047300 850-CLOSE-FILES.                                                         
047400     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
047500     CLOSE RAWRIDE, RIDECNV, SYSOUT.                                      
047600 850-EXIT.                                                                
047700     EXIT.                                                                
047800                                                                          
047900 900-CLEANUP.                                                             
048000     MOVE "900-CLEANUP" TO PARA-NAME.                                     
048100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
048200     IF RECORDS-CONVERTED = ZERO                                          
048300         DISPLAY "No workouts found" UPON CONSOLE                         
048400     ELSE                                                                 
048500         DISPLAY "Successfully converted " RECORDS-CONVERTED              
048600                 " workout(s)".                                           
048700     DISPLAY "******** NORMAL END OF JOB RIDECNVT ********".              
048800 900-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100 910-READ-RAWRIDE.                                                        
049200     READ RAWRIDE                                                         
049300         AT END MOVE "N" TO MORE-DATA-SW                                  
049400         GO TO 910-EXIT                                                   
049500     END-READ.                                                            
049600     MOVE "Y" TO MORE-DATA-SW.                                            
049700     ADD 1 TO RECORDS-READ.                                               
049800 910-EXIT.                                                                
049900     EXIT.                                                                
050000                                                                          
050100 1000-ABEND-RTN.                                                          
050200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
050300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
050400     DISPLAY "*** ABNORMAL END OF JOB - RIDECNVT ***"                     
050500             UPON CONSOLE.                                                
050600     MOVE +1 TO RETURN-CODE.                                              
050700     GOBACK.                                                              
